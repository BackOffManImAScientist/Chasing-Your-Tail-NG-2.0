000100******************************************************************
000200*    ObsRec.cpy
000300*    Working-storage layout for one OBSERVATION-RECORD
000400*    (140 bytes).  WS-OBS-DATE-VIEW redefines the record to
000500*    split OBS-FIRST-TIME and OBS-LAST-TIME into their date
000600*    and time-of-day pieces, the way DaysElap splits a packed
000700*    year into its quotient/residue pieces.
000800******************************************************************
000900 01  WS-OBS-REC.
001000     03  OBS-MAC                  PIC X(17).
001100     03  OBS-LAT                   PIC S9(02)V9(06)
001200                                   SIGN IS LEADING SEPARATE
001300                                   CHARACTER.
001400     03  OBS-LON                   PIC S9(03)V9(06)
001500                                   SIGN IS LEADING SEPARATE
001600                                   CHARACTER.
001700     03  OBS-FIRST-TIME           PIC 9(14).
001800     03  OBS-LAST-TIME            PIC 9(14).
001900     03  OBS-SIGNAL                PIC S9(03)
002000                                   SIGN IS LEADING SEPARATE
002100                                   CHARACTER.
002200     03  OBS-ADV-SSID             PIC X(32).
002300     03  OBS-PROBE-SSID           PIC X(32).
002400     03  FILLER                   PIC X(08).
002500
002600 01  WS-OBS-DATE-VIEW REDEFINES WS-OBS-REC.
002700     03  FILLER                   PIC X(17).
002800     03  FILLER                   PIC X(09).
002900     03  FILLER                   PIC X(10).
003000     03  WS-OBS-FIRST-DATE        PIC 9(08).
003100     03  WS-OBS-FIRST-HHMMSS      PIC 9(06).
003200     03  WS-OBS-LAST-DATE         PIC 9(08).
003300     03  WS-OBS-LAST-HHMMSS       PIC 9(06).
003400     03  FILLER                   PIC X(04).
003500     03  FILLER                   PIC X(32).
003600     03  FILLER                   PIC X(32).
003700     03  FILLER                   PIC X(08).
003800
003900 77  WS-OBS-RECORDS-READ          PIC 9(07) COMP VALUE ZERO.
004000 77  WS-OBS-NO-GPS                PIC 9(07) COMP VALUE ZERO.
004100 77  WS-OBS-NO-STOP               PIC 9(07) COMP VALUE ZERO.
