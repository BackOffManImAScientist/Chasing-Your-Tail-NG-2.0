000100******************************************************************
000200*    IgnMacR.cpy
000300*    Working-storage layout for one IGNORE-MAC-RECORD (20
000400*    bytes: 17-byte MAC plus a 3-byte pad).
000500******************************************************************
000600 01  WS-IGN-MAC-REC.
000700     03  IGN-MAC                  PIC X(17).
000800     03  FILLER                   PIC X(03).
000900
001000 77  WS-IGN-MAC-RECORDS-READ      PIC 9(05) COMP VALUE ZERO.
