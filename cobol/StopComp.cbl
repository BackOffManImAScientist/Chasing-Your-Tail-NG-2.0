000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    StopComp.
000300 AUTHOR.        R. G. SALGADO.
000400 INSTALLATION.  SYSTEMS AND PROGRAMMING - FIELD AUDIT UNIT.
000500 DATE-WRITTEN.  1989-03-14.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - FIELD AUDIT DATA.  NOT
000800                 FOR RELEASE OUTSIDE THE FIELD AUDIT UNIT
000900                 WITHOUT SUPERVISOR APPROVAL.
001000 
001100******************************************************************
001200*    STOPCOMP  --  MULTI-STOP WIRELESS SURVEY COMPARISON RUN
001300*
001400*    PURPOSE.
001500*    READS THE STOP LIST SET UP FOR A FIELD ROUTE (UP TO FIVE
001600*    STOPS), THE WIRELESS OBSERVATIONS COLLECTED ALONG THE
001700*    ROUTE, AND THE TWO OPERATOR-OWNED-EQUIPMENT IGNORE LISTS.
001800*    EVERY OBSERVATION IS TIED TO THE NEAREST STOP, IDENTIFIERS
001900*    SEEN AT MORE THAN ONE STOP ARE SCORED FOR SURVEILLANCE
002000*    LIKELIHOOD, AND A COMPARISON REPORT IS PRINTED.
002100*
002200*    CHANGE LOG.
002300*    DATE        BY    REQUEST    DESCRIPTION
002400*    ----------  ----  ---------  --------------------------------
002500*    1989-03-14  RGS   ORIG       ORIGINAL CODING AND TESTING.        ORIG
002600*    1989-04-02  RGS   FA-0012    ADDED FIVE-STOP LIMIT AND THE    FA-0012
002700*                                 "AT LEAST 2 STOPS" WARNING.
002800*    1989-07-19  RGS   FA-0031    HAVERSINE DISTANCE REPLACED THE  FA-0031
002900*                                 FLAT-EARTH APPROXIMATION - OLD
003000*                                 ROUTINE MISASSIGNED STOPS NEAR
003100*                                 THE RADIUS BOUNDARY.
003200*    1990-01-09  RGS   FA-0048    MANUFACTURER LOOKUP TABLE ADDED  FA-0048
003300*                                 (U5).
003400*    1990-06-25  JBT   FA-0065    COMMON-SSID CLASSIFIER ADDED SO  FA-0065
003500*                                 CARRIER HOTSPOTS SCORE LOWER.
003600*    1991-02-11  JBT   FA-0079    SIGNAL-STRENGTH FACTOR ADDED TO  FA-0079
003700*                                 THE THREAT SCORE.
003800*    1992-08-30  MKN   FA-0101    SAME-DAY TIME CORRELATION FACTOR FA-0101
003900*                                 ADDED.
004000*    1993-11-04  MKN   FA-0114    IGNORE LISTS MADE OPTIONAL - A   FA-0114
004100*                                 RUN WITH NEITHER FILE PRESENT NO
004200*                                 LONGER ABENDS.
004300*    1995-05-17  CDO   FA-0139    RADIUS AND MINIMUM-OCCURRENCE    FA-0139
004400*                                 VALUES MOVED INTO THE STOP FILE
004500*                                 CONTROL HEADER - PREVIOUSLY
004600*                                 HARD-CODED.
004700*    1997-09-22  CDO   FA-0158    REPORT RESTRUCTURED INTO THE     FA-0158
004800*                                 HEADER / STOPS / DATA SUMMARY /
004900*                                 SUSPICIOUS / ANALYSIS SUMMARY
005000*                                 LAYOUT NOW IN USE.
005100*    1998-12-03  CDO   FA-0171    REVIEWED FOR YEAR 2000 DATE      FA-0171
005200*                                 HANDLING - TIMESTAMP FIELDS ARE
005300*                                 FULL 4-DIGIT CENTURY ALREADY;
005400*                                 NO CHANGE REQUIRED. LOGGED PER
005500*                                 Y2K COMPLIANCE MEMO 98-114.
005600*    2001-04-30  PLV   FA-0188    COMMON-SSID TABLE REFRESHED AND  FA-0188
005700*                                 EXPANDED (XFINITYWIFI, GUEST
005800*                                 NETWORK SPELLINGS ADDED).
005900*    2003-10-14  PLV   FA-0203    OUI TABLE REFRESHED FOR CURRENT  FA-0203
006000*                                 ADAPTER VENDORS.
006100*    2009-02-26  HRW   FA-0241    PROBED-NETWORK-NAME TRACKING     FA-0241
006200*                                 SPLIT OUT FROM ADVERTISED-NAME
006300*                                 TRACKING AS ITS OWN CATEGORY
006400*                                 PER AUDIT UNIT REQUEST.
006500******************************************************************
006600 
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     CLASS HEX-DIGIT     IS "0" THRU "9" "A" THRU "F" "a" THRU "f"
007200     UPSI-0 ON  STATUS IS SW-DEBUG-ON
007300     UPSI-0 OFF STATUS IS SW-DEBUG-OFF.
007400 
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT StopFile    ASSIGN TO "STOPFILE"
007800            ORGANIZATION IS LINE SEQUENTIAL
007900            FILE STATUS  IS fs-StopFile.
008000 
008100     SELECT ObsFile     ASSIGN TO "OBSFILE"
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS  IS fs-ObsFile.
008400 
008500     SELECT OPTIONAL IgnMacFile  ASSIGN TO "IGNMACFILE"
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS  IS fs-IgnMacFile.
008800 
008900     SELECT OPTIONAL IgnSsidFile ASSIGN TO "IGNSSIDFILE"
009000            ORGANIZATION IS LINE SEQUENTIAL
009100            FILE STATUS  IS fs-IgnSsidFile.
009200 
009300     SELECT ReportFile  ASSIGN TO "REPORTFILE"
009400            ORGANIZATION IS LINE SEQUENTIAL
009500            FILE STATUS  IS fs-ReportFile.
009600 
009700     SELECT SortFile    ASSIGN TO "SORTWORK".
009800 
009900 DATA DIVISION.
010000 FILE SECTION.
010100 FD  StopFile
010200     DATA RECORD IS f-StopFile-rec
010300     RECORD CONTAINS 100 CHARACTERS.
010400 01  f-StopFile-rec             PIC X(100).
010500 
010600 FD  ObsFile
010700     DATA RECORD IS f-ObsFile-rec
010800     RECORD CONTAINS 140 CHARACTERS.
010900 01  f-ObsFile-rec              PIC X(140).
011000 
011100 FD  IgnMacFile
011200     DATA RECORD IS f-IgnMacFile-rec
011300     RECORD CONTAINS 20 CHARACTERS.
011400 01  f-IgnMacFile-rec           PIC X(20).
011500 
011600 FD  IgnSsidFile
011700     DATA RECORD IS f-IgnSsidFile-rec
011800     RECORD CONTAINS 32 CHARACTERS.
011900 01  f-IgnSsidFile-rec          PIC X(32).
012000 
012100 FD  ReportFile
012200     DATA RECORD IS f-ReportFile-rec
012300     RECORD CONTAINS 132 CHARACTERS.
012400 01  f-ReportFile-rec           PIC X(132).
012500 
012600 SD  SortFile
012700     DATA RECORD IS sd-Sort-rec.
012800 01  sd-Sort-rec.
012900     03  SD-SORT-CATSEQ         PIC 9(01).
013000     03  SD-SORT-SCORE-DESC     PIC 9(01)V9(03).
013100     03  SD-SORT-STOPCNT-DESC   PIC 9(01).
013200     03  SD-SORT-DEV-IDX        PIC 9(04).
013300     03  FILLER                 PIC X(10).
013400 
013500 WORKING-STORAGE SECTION.
013600 
013700******************************************************************
013800*    SHARED RECORD LAYOUTS - SEE THE COPYBOOK LIBRARY.
013900******************************************************************
014000 COPY StopRec.
014100 COPY ObsRec.
014200 COPY IgnMacR.
014300 COPY IgnSsidR.
014400 COPY DevTrk.
014500 COPY OuiTab.
014600 COPY SsidTab.
014700 COPY RptLine.
014800 
014900******************************************************************
015000*    FILE STATUS AND END-OF-FILE SWITCHES.
015100******************************************************************
015200 77  fs-StopFile                PIC 9(02)      VALUE ZEROES.
015300 77  fs-ObsFile                 PIC 9(02)      VALUE ZEROES.
015400 77  fs-IgnMacFile              PIC 9(02)      VALUE ZEROES.
015500 77  fs-IgnSsidFile             PIC 9(02)      VALUE ZEROES.
015600 77  fs-ReportFile              PIC 9(02)      VALUE ZEROES.
015700 
015800 77  ws-StopFile-eof            PIC X(01)      VALUE 'N'.
015900     88  sw-StopFile-eof-Y                     VALUE 'Y'.
016000 77  ws-ObsFile-eof              PIC X(01)      VALUE 'N'.
016100     88  sw-ObsFile-eof-Y                      VALUE 'Y'.
016200 77  ws-IgnMacFile-eof           PIC X(01)      VALUE 'N'.
016300     88  sw-IgnMacFile-eof-Y                   VALUE 'Y'.
016400 77  ws-IgnSsidFile-eof          PIC X(01)      VALUE 'N'.
016500     88  sw-IgnSsidFile-eof-Y                  VALUE 'Y'.
016600 77  ws-SortFile-eof             PIC X(01)      VALUE 'N'.
016700     88  sw-SortFile-eof-Y                     VALUE 'Y'.
016800 
016900******************************************************************
017000*    RUN DATE AND TIME FOR THE REPORT HEADER.
017100******************************************************************
017200 77  ws-run-date                 PIC 9(08)      VALUE ZEROES.
017300 77  ws-run-time                 PIC 9(08)      VALUE ZEROES.
017400 01  ws-run-date-fmt             PIC 9999/99/99 VALUE ZEROES.
017500 
017600******************************************************************
017700*    STOP FILE LOAD WORKING FIELDS (U1).
017800******************************************************************
017900 77  ws-stop-read-count          PIC 9(03) COMP VALUE ZERO.
018000 77  ws-stop-valid-sw            PIC X(01)      VALUE 'Y'.
018100     88  sw-stop-entry-valid                    VALUE 'Y'.
018200 77  ws-stop-5-warned-sw         PIC X(01)      VALUE 'N'.
018300     88  sw-stop-5-already-warned               VALUE 'Y'.
018400 77  ws-stop-hdr-eof-sw          PIC X(01)      VALUE 'N'.
018500     88  sw-stop-hdr-missing                    VALUE 'Y'.
018600 
018700******************************************************************
018800*    IGNORE LIST TABLES (U2) - NOT SHARED WITH IgnBld, KEPT LOCAL.
018900******************************************************************
019000 01  ws-ign-mac-table.
019100     03  ws-ign-mac-entry  OCCURS 300 TIMES
019200                           INDEXED BY ws-ign-mac-idx
019300                           PIC X(17).
019400 77  ws-ign-mac-tbl-count        PIC 9(04) COMP VALUE ZERO.
019500 
019600 01  ws-ign-ssid-table.
019700     03  ws-ign-ssid-entry OCCURS 300 TIMES
019800                           INDEXED BY ws-ign-ssid-idx
019900                           PIC X(32).
020000 77  ws-ign-ssid-tbl-count       PIC 9(04) COMP VALUE ZERO.
020100 
020200 77  ws-ign-mac-excl-count       PIC 9(04) COMP VALUE ZERO.
020300 77  ws-ign-ssid-excl-count      PIC 9(04) COMP VALUE ZERO.
020400 77  ws-common-ssid-flagged-cnt  PIC 9(04) COMP VALUE ZERO.
020500 
020600******************************************************************
020700*    OBSERVATION PROCESSING COUNTERS (U4).
020800******************************************************************
020900 77  ws-dev-bssid-count          PIC 9(04) COMP VALUE ZERO.
021000 77  ws-dev-ssid-count           PIC 9(04) COMP VALUE ZERO.
021100 77  ws-dev-probe-count          PIC 9(04) COMP VALUE ZERO.
021200 
021300******************************************************************
021400*    GEO-ASSIGNMENT (U3) - HAVERSINE WORKING FIELDS.
021500*    ANGLES ARE HELD IN RADIANS THROUGHOUT; NO INTRINSIC
021600*    FUNCTION IS USED - SQUARE ROOT, SINE, COSINE AND ARCSINE
021700*    ARE EACH COMPUTED BY A SERIES/ITERATION PARAGRAPH BELOW.
021800******************************************************************
021900*    PI AND THE DEGREE-TO-RADIAN CONVERSION FACTOR ARE CARRIED TO
022000*    NINE DECIMAL PLACES - PLENTY FOR A DISTANCE CALCULATION THAT
022100*    ONLY NEEDS TO RESOLVE TO THE NEAREST METER OR TWO.
022200 77  ws-pi                       PIC 9(01)V9(09)
022300                                  VALUE 3.141592654.
022400 77  ws-deg-to-rad                PIC 9(01)V9(09)
022500                                  VALUE 0.017453293.
022600 77  ws-earth-radius-m            PIC 9(07)
022700                                  VALUE 6371000.
022800 
022900*    OBSERVATION COORDINATES (POINT 1) AND STOP COORDINATES
023000*    (POINT 2) - POINT 1 IS RELOADED FOR EVERY OBSERVATION BY
023100*    205000; POINT 2 IS RELOADED FOR EVERY STOP TESTED BY 210100.
023200 77  ws-hav-lat1-deg             PIC S9(02)V9(06) VALUE ZERO.
023300 77  ws-hav-lon1-deg             PIC S9(03)V9(06) VALUE ZERO.
023400 77  ws-hav-lat2-deg             PIC S9(02)V9(06) VALUE ZERO.
023500 77  ws-hav-lon2-deg             PIC S9(03)V9(06) VALUE ZERO.
023600 
023700*    DEGREE VALUES CONVERTED TO RADIANS - THE FORM EVERY TRIG
023800*    ROUTINE BELOW EXPECTS.
023900 77  ws-rad-lat1                PIC S9(01)V9(09) VALUE ZERO.
024000 77  ws-rad-lon1                PIC S9(01)V9(09) VALUE ZERO.
024100 77  ws-rad-lat2                PIC S9(01)V9(09) VALUE ZERO.
024200 77  ws-rad-lon2                PIC S9(01)V9(09) VALUE ZERO.
024300 77  ws-rad-dlat                PIC S9(01)V9(09) VALUE ZERO.
024400 77  ws-rad-dlon                PIC S9(01)V9(09) VALUE ZERO.
024500 
024600 77  ws-hav-sin-dlat-2          PIC S9(01)V9(09) VALUE ZERO.
024700 77  ws-hav-sin-dlon-2          PIC S9(01)V9(09) VALUE ZERO.
024800 77  ws-hav-cos-lat1            PIC S9(01)V9(09) VALUE ZERO.
024900 77  ws-hav-cos-lat2            PIC S9(01)V9(09) VALUE ZERO.
025000 77  ws-hav-a                   PIC 9(01)V9(09)  VALUE ZERO.
025100 77  ws-hav-sqrt-a              PIC 9(01)V9(09)  VALUE ZERO.
025200 77  ws-hav-c                   PIC 9(01)V9(09)  VALUE ZERO.
025300 77  ws-hav-d                   PIC 9(08)V9(02)  VALUE ZERO.
025400 
025500*    THE WINNING STOP AND ITS DISTANCE FOR THE OBSERVATION
025600*    CURRENTLY BEING TESTED - RESET TO ZERO BY 210000 AT THE START
025700*    OF EVERY CALL, NEVER CARRIED OVER FROM THE PREVIOUS CARD.
025800 77  ws-nearest-stop-idx        PIC 9(01) COMP   VALUE ZERO.
025900 77  ws-nearest-stop-dist       PIC 9(08)V9(02)  VALUE ZERO.
026000 77  ws-geo-stop-ctr            PIC 9(01) COMP   VALUE ZERO.
026100 
026200******************************************************************
026300*    GENERIC TRIG WORKING FIELDS - REUSED ACROSS CALLS, EACH
026400*    RESULT IS MOVED OUT TO A NAMED FIELD IMMEDIATELY.
026500******************************************************************
026600 77  ws-sqrt-x                  PIC 9(01)V9(09)  VALUE ZERO.
026700 77  ws-sqrt-guess              PIC 9(01)V9(09)  VALUE ZERO.
026800 77  ws-sqrt-result             PIC 9(01)V9(09)  VALUE ZERO.
026900 77  ws-sqrt-iter               PIC 9(02) COMP   VALUE ZERO.
027000 
027100 77  ws-sin-x                   PIC S9(01)V9(09) VALUE ZERO.
027200 77  ws-sin-term                PIC S9(01)V9(09) VALUE ZERO.
027300 77  ws-sin-power               PIC S9(01)V9(09) VALUE ZERO.
027400 77  ws-sin-fact                PIC 9(07)        VALUE ZERO.
027500 77  ws-sin-result              PIC S9(01)V9(09) VALUE ZERO.
027600 77  ws-sin-sign-sw             PIC X(01)        VALUE '+'.
027700 77  ws-sin-term-ctr            PIC 9(02) COMP   VALUE ZERO.
027800 
027900 77  ws-cos-x                   PIC S9(01)V9(09) VALUE ZERO.
028000 77  ws-cos-term                PIC S9(01)V9(09) VALUE ZERO.
028100 77  ws-cos-power               PIC S9(01)V9(09) VALUE ZERO.
028200 77  ws-cos-fact                PIC 9(07)        VALUE ZERO.
028300 77  ws-cos-result              PIC S9(01)V9(09) VALUE ZERO.
028400 77  ws-cos-sign-sw             PIC X(01)        VALUE '+'.
028500 77  ws-cos-term-ctr            PIC 9(02) COMP   VALUE ZERO.
028600 
028700 77  ws-asin-x                  PIC 9(01)V9(09)  VALUE ZERO.
028800 77  ws-asin-term               PIC 9(01)V9(09)  VALUE ZERO.
028900 77  ws-asin-power              PIC 9(01)V9(09)  VALUE ZERO.
029000 77  ws-asin-coef               PIC 9(03)V9(06)  VALUE ZERO.
029100 77  ws-asin-result             PIC 9(01)V9(09)  VALUE ZERO.
029200 77  ws-asin-term-ctr           PIC 9(02) COMP   VALUE ZERO.
029300 
029400******************************************************************
029500*    IDENTIFIER REGISTRATION WORKING FIELDS (U4/U5/U6).
029600*    ONE SET OF FIELDS, SHARED BY THE MAC, ADVERTISED-SSID AND
029700*    PROBED-SSID CALLS TO 220000.
029800******************************************************************
029900*    LOADED FRESH BY 205000 BEFORE EACH CALL TO 220000 - A CARD
030000*    WITH ALL THREE IDENTIFIER FIELDS POPULATED MAKES THREE
030100*    SEPARATE CALLS, EACH WITH ITS OWN ws-reg-id/ws-reg-type PAIR.
030200 77  ws-reg-id                  PIC X(32)        VALUE SPACES.
030300 77  ws-reg-type                PIC X(01)        VALUE SPACE.
030400 77  ws-reg-stop-idx            PIC 9(01) COMP   VALUE ZERO.
030500 77  ws-reg-signal              PIC S9(03)
030600                                SIGN IS LEADING SEPARATE
030700                                CHARACTER           VALUE ZERO.
030800 77  ws-reg-first-time          PIC 9(14)        VALUE ZERO.
030900 77  ws-reg-last-time           PIC 9(14)        VALUE ZERO.
031000 77  ws-reg-dev-idx             PIC 9(04) COMP   VALUE ZERO.
031100 77  ws-reg-date-to-add         PIC 9(08)        VALUE ZERO.
031200 77  ws-reg-new-entry-sw        PIC X(01)        VALUE 'N'.
031300     88  sw-reg-entry-is-new                     VALUE 'Y'.
031400 77  ws-date-already-sw         PIC X(01)        VALUE 'N'.
031500     88  sw-date-already-on-file                 VALUE 'Y'.
031600 
031700******************************************************************
031800*    MANUFACTURER LOOKUP AND COMMON-SSID CLASSIFIER (U5/U6).
031900******************************************************************
032000*    ws-mfr-prefix HOLDS THE FIRST 8 BYTES OF A BSSID FOR THE OUI
032100*    SEARCH; ws-ssid-upper HOLDS AN UPPERCASED NETWORK NAME FOR
032200*    THE COMMON-NAME SEARCH.  NEITHER IS USED FOR BOTH PURPOSES.
032300 77  ws-mfr-prefix              PIC X(08)        VALUE SPACES.
032400 77  ws-mfr-vendor              PIC X(16)        VALUE SPACES.
032500 77  ws-ssid-upper               PIC X(32)        VALUE SPACES.
032600 77  ws-ssid-common-sw          PIC X(01)        VALUE 'N'.
032700     88  sw-ssid-is-common                       VALUE 'Y'.
032800 
032900******************************************************************
033000*    MULTI-STOP DETECTION AND SCORING (U7/U8).
033100******************************************************************
033200*    FACTOR 4 WORKING FIELDS - ACCUMULATED ACROSS ALL FIVE STOPS
033300*    BY 314100 AND AVERAGED BY 314000, THEN DISCARDED; NOTHING
033400*    HERE SURVIVES PAST THE CURRENT DEVICE ROW'S SCORING PASS.
033500 77  ws-signal-total            PIC S9(05)
033600                                SIGN IS LEADING SEPARATE
033700                                CHARACTER           VALUE ZERO.
033800 77  ws-signal-count            PIC 9(01) COMP   VALUE ZERO.
033900 77  ws-signal-average          PIC S9(03)V9(03)
034000                                SIGN IS LEADING SEPARATE
034100                                CHARACTER           VALUE ZERO.
034200 77  ws-time-corr-stops         PIC 9(01) COMP   VALUE ZERO.
034300 
034400*    THE SORT'S OUTPUT PROCEDURE (320100) BUILDS THIS TABLE ONE
034500*    ROW PER RELEASED IDENTIFIER, ALREADY IN FINAL REPORT ORDER -
034600*    440000/441000/441100 BELOW ONLY READ IT, NEVER RE-SORT IT.
034700 01  ws-susp-table.
034800     03  ws-susp-entry OCCURS 500 TIMES
034900                       INDEXED BY ws-susp-idx.
035000         05  ws-susp-catseq     PIC 9(01).
035100         05  ws-susp-id         PIC X(32).
035200         05  ws-susp-stopcount  PIC 9(01).
035300         05  ws-susp-score      PIC 9V9(03).
035400         05  ws-susp-stopnames  PIC X(108).
035500         05  FILLER             PIC X(05).
035600 77  ws-susp-tbl-count           PIC 9(04) COMP  VALUE ZERO.
035700 77  ws-susp-bssid-count         PIC 9(04) COMP  VALUE ZERO.
035800 77  ws-susp-ssid-count          PIC 9(04) COMP  VALUE ZERO.
035900 77  ws-susp-probe-count         PIC 9(04) COMP  VALUE ZERO.
036000 
036100******************************************************************
036200*    STOP-NAME LIST BUILDER (U8/U9) - UP TO FIVE NAMES PER
036300*    IDENTIFIER, BUBBLE-SORTED INTO ALPHABETICAL ORDER THE WAY
036400*    NumGrTrT COMPARES TWO VALUES AND KEEPS THE ONE WANTED.
036500******************************************************************
036600 01  ws-name-sort-table.
036700     03  ws-name-sort-entry OCCURS 5 TIMES
036800                            INDEXED BY ws-name-sort-idx
036900                            PIC X(20).
037000     03  FILLER                      PIC X(08)  VALUE SPACES.
037100 77  ws-name-sort-count          PIC 9(01) COMP  VALUE ZERO.
037200 77  ws-name-sort-outer          PIC 9(01) COMP  VALUE ZERO.
037300 77  ws-name-sort-inner          PIC 9(01) COMP  VALUE ZERO.
037400 77  ws-name-sort-temp           PIC X(20)       VALUE SPACES.
037500 77  ws-name-sort-outlen         PIC 9(03) COMP  VALUE ZERO.
037600 77  ws-name-sort-list-text      PIC X(108)      VALUE SPACES.
037700 
037800******************************************************************
037900*    GENERIC CASE-CONVERSION AND TRAILING-BLANK TRIM WORKING
038000*    FIELDS.  CASE IS FOLDED WITH INSPECT ... CONVERTING, NOT AN
038100*    INTRINSIC FUNCTION.  TRIM LENGTH IS FOUND BY SCANNING BACK
038200*    FROM THE END OF A 132-BYTE WORK AREA FOR THE LAST
038300*    NON-BLANK CHARACTER, THE SAME WAY Strings.cbl BUILDS A
038400*    FORMATTED LINE ONE PIECE AT A TIME.
038500******************************************************************
038600*    THE 26-CHARACTER ALPHABETS FEED EVERY INSPECT ... CONVERTING
038700*    CASE-FOLD IN THE PROGRAM (MAC ADDRESSES AT 121100/301000, SSID
038800*    TEXT AT 230000/240000) - ONE SHARED PAIR RATHER THAN A
038900*    SEPARATE VALUE CLAUSE AT EACH CALL SITE.
039000 77  WS-LOWER-ALPHABET         PIC X(26)
039100                               VALUE "abcdefghijklmnopqrstuvwxyz".
039200 77  WS-UPPER-ALPHABET         PIC X(26)
039300                               VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
039400 77  WS-TRIM-SOURCE             PIC X(132)      VALUE SPACES.
039500 77  WS-TRIM-LEN                PIC 9(03) COMP  VALUE ZERO.
039600 
039700******************************************************************
039800*    MISCELLANEOUS GENERAL-PURPOSE COUNTERS AND EDIT FIELDS.
039900*    REPORT COUNTS ARE ZERO-FILLED (NOT ZERO-SUPPRESSED) SO THEY
040000*    STRING INTO THE FREE-FORMAT LINES AT THEIR FULL PICTURE
040100*    WIDTH WITH NO TRAILING OR LEADING BLANKS TO TRIM.
040200******************************************************************
040300*    ws-subscript-1/2 ARE REUSED ACROSS MANY UNRELATED VARYING
040400*    LOOPS THROUGHOUT THE PROGRAM - EACH LOOP LOADS THEM FRESH ON
040500*    ENTRY, SO NOTHING DEPENDS ON A VALUE LEFT BY A PRIOR CALLER.
040600 77  ws-subscript-1              PIC 9(04) COMP  VALUE ZERO.
040700 77  ws-subscript-2              PIC 9(04) COMP  VALUE ZERO.
040800 77  ws-total-suspicious         PIC 9(04) COMP  VALUE ZERO.
040900 77  ws-ctr-edit                 PIC 9(03)       VALUE ZERO.
041000 77  ws-ctr-edit2                PIC 9(03)       VALUE ZERO.
041100 77  ws-min-occur-edit           PIC 9(02)       VALUE ZERO.
041200 77  ws-radius-edit              PIC 9(05)       VALUE ZERO.
041300 77  ws-cat-name                 PIC X(16)       VALUE SPACES.
041400 77  ws-line-id                  PIC X(32)       VALUE SPACES.
041500 77  ws-line-id-len              PIC 9(03) COMP  VALUE ZERO.
041600 
041700 PROCEDURE DIVISION.
041800  DECLARATIVES.
041900  File-Handler SECTION.
042000      USE AFTER ERROR PROCEDURE ON StopFile ObsFile IgnMacFile
042100                                   IgnSsidFile ReportFile.
042200 
042300  Status-Check.
042400      DISPLAY SPACE
042500      DISPLAY "StopComp file status information."
042600      DISPLAY "StopFile    status: [" fs-StopFile    "]."
042700      DISPLAY "ObsFile     status: [" fs-ObsFile     "]."
042800      DISPLAY "IgnMacFile  status: [" fs-IgnMacFile  "]."
042900      DISPLAY "IgnSsidFile status: [" fs-IgnSsidFile "]."
043000      DISPLAY "ReportFile  status: [" fs-ReportFile  "]."
043100*    StopFile, ObsFile and ReportFile are mandatory - there is
043200*    no OPTIONAL on their SELECT clause - so a bad status on any
043300*    of the three means the run cannot be trusted and must not
043400*    go on to write a report against data that never loaded.
043500*    IgnMacFile/IgnSsidFile are OPTIONAL (FA-0114 below) and are
043600*    already tested for a not-present status ('35') where they
043700*    are opened, so they are reported here but not halted on.
043800      IF fs-StopFile NOT = "00"
043900          STOP "An exception has occurred on StopFile - run halted.".
044000      IF fs-ObsFile NOT = "00"
044100          STOP "An exception has occurred on ObsFile - run halted.".
044200      IF fs-ReportFile NOT = "00"
044300          STOP "An exception has occurred on ReportFile - run halted.".
044400  END DECLARATIVES.
044500 
044600  MAIN-PARAGRAPH.
044700*    THE FIVE STEPS BELOW ARE THE JOB'S U1/U2 LOAD, U3/U4 INGEST,
044800*    U5-U8 SCORE-AND-SORT, U9 REPORT, AND CLOSEDOWN - RUN IN THAT
044900*    FIXED ORDER SINCE EACH STEP DEPENDS ON TABLES THE STEP
045000*    BEFORE IT BUILT.  NOTHING HERE RUNS AHEAD OF ITS INPUT.
045100      PERFORM 100000-BEGIN-INITIALIZE
045200         THRU 100000-END-INITIALIZE
045300 
045400      PERFORM 200000-BEGIN-PROCESS-OBSERVATIONS
045500         THRU 200000-END-PROCESS-OBSERVATIONS
045600        UNTIL sw-ObsFile-eof-Y
045700 
045800      PERFORM 300000-BEGIN-DETECT-MULTI-STOP
045900         THRU 300000-END-DETECT-MULTI-STOP
046000 
046100      PERFORM 400000-BEGIN-WRITE-REPORT
046200         THRU 400000-END-WRITE-REPORT
046300 
046400      PERFORM 900000-BEGIN-TERMINATE
046500         THRU 900000-END-TERMINATE
046600 
046700      STOP RUN.
046800 
046900******************************************************************
047000*    100000  -  RUN INITIALIZATION.
047100******************************************************************
047200  100000-BEGIN-INITIALIZE.
047300      ACCEPT ws-run-date FROM DATE YYYYMMDD
047400      ACCEPT ws-run-time FROM TIME
047500      MOVE ws-run-date            TO ws-run-date-fmt
047600 
047700      OPEN INPUT  StopFile
047800      OPEN INPUT  ObsFile
047900      OPEN OUTPUT ReportFile
048000 
048100      PERFORM 110000-BEGIN-LOAD-STOP-FILE
048200         THRU 110000-END-LOAD-STOP-FILE
048300 
048400      PERFORM 120000-BEGIN-LOAD-IGNORE-LISTS
048500         THRU 120000-END-LOAD-IGNORE-LISTS.
048600  100000-END-INITIALIZE.
048700      EXIT.
048800 
048900******************************************************************
049000*    110000  -  U1, STOP CONFIGURATION LOADER.
049100*    A MISSING OR EMPTY STOPFILE IS NOT AN ABEND - IT IS REPORTED
049200*    AND THE RUN FALLS THROUGH WITH ZERO STOPS CONFIGURED, WHICH
049300*    LEAVES EVERY OBSERVATION UNASSIGNABLE (ws-obs-no-stop) AND THE
049400*    REPORT STILL PRINTS, JUST WITH NOTHING IN IT.
049500******************************************************************
049600  110000-BEGIN-LOAD-STOP-FILE.
049700      READ StopFile INTO ws-stop-rec
049800          AT END
049900              DISPLAY "STOPFILE IS EMPTY - NO STOPS CONFIGURED"
050000              SET sw-stop-hdr-missing  TO TRUE
050100      END-READ
050200 
050300      IF NOT sw-stop-hdr-missing
050400          MOVE ws-stop-rec             TO ws-stop-hdr
050500 
050600          IF ctl-enabled NOT = 'Y'
050700              DISPLAY "WARNING - COMPARISON NOT ENABLED IN STOPFILE "
050800                      "HEADER - PROCEEDING WITH NO STOPS CONFIGURED"
050900              SET stops-not-enabled     TO TRUE
051000          ELSE
051100              SET stops-are-enabled     TO TRUE
051200 
051300*    A ZERO RADIUS FIELD ON THE STOP-FILE HEADER MEANS THE
051400*    OPERATOR LEFT THE OVERRIDE BLANK - THE 100-METER COMPILE-
051500*    TIME DEFAULT APPLIES.  A NONZERO VALUE IS USED AS KEYED,
051600*    EVEN IF IT FALLS OUTSIDE THE NORMAL DATA-ENTRY RANGE BELOW.
051700              IF ctl-radius-m = ZERO
051800                  MOVE 100                 TO ws-stop-radius-m
051900              ELSE
052000                  MOVE ctl-radius-m         TO ws-stop-radius-m
052100                  IF ctl-radius-m < 10 OR ctl-radius-m > 10000
052200                      DISPLAY "WARNING - SEARCH RADIUS OUTSIDE THE "
052300                              "10-10000 METER DATA-ENTRY RANGE - "
052400                              "USED AS GIVEN"
052500                  END-IF
052600              END-IF
052700 
052800*    SAME TREATMENT AS THE RADIUS OVERRIDE ABOVE - ZERO MEANS
052900*    "NOT KEYED," SO THE TWO-STOP COMPILE-TIME DEFAULT APPLIES.
053000              IF ctl-min-occur = ZERO
053100                  MOVE 2                   TO ws-stop-min-occur
053200              ELSE
053300                  MOVE ctl-min-occur        TO ws-stop-min-occur
053400                  IF ctl-min-occur < 2 OR ctl-min-occur > 5
053500                      DISPLAY "WARNING - MINIMUM OCCURRENCES "
053600                              "OUTSIDE THE 2-5 DATA-ENTRY RANGE - "
053700                              "USED AS GIVEN"
053800                  END-IF
053900              END-IF
054000 
054100              PERFORM 111000-BEGIN-READ-STOP-ENTRIES
054200                 THRU 111000-END-READ-STOP-ENTRIES
054300                UNTIL sw-StopFile-eof-Y
054400 
054500              IF ws-stop-tbl-count < 2
054600                  DISPLAY "WARNING - AT LEAST 2 STOPS ARE "
054700                          "REQUIRED - ONLY " ws-stop-tbl-count
054800                          " VALID STOP(S) LOADED"
054900              END-IF
055000          END-IF
055100      END-IF
055200 
055300*    StopFile IS CLOSED AS SOON AS THE TABLE IS BUILT - NOTHING
055400*    LATER IN THE RUN READS IT AGAIN.
055500      CLOSE StopFile.
055600  110000-END-LOAD-STOP-FILE.
055700      EXIT.
055800 
055900*******************************************************************
056000*    111000  -  READ ONE STOP-FILE DETAIL RECORD.
056100*    ONE CALL = ONE CARD OFF THE STOP LIST.  THE CALLER (110000)
056200*    KEEPS THIS PARAGRAPH RUNNING UNTIL sw-StopFile-eof-Y IS SET.
056300*    EACH RECORD THAT SURVIVES 111100 BELOW IS COPIED INTO THE
056400*    ws-stop-tbl ARRAY - THE FIVE-STOP CEILING AND THE "MORE THAN
056500*    5 STOPS PRESENT" WARNING (FA-0012) ARE ENFORCED RIGHT HERE,
056600*    NOT BACK IN 110000, SO THE WARNING FIRES ONCE PER RUN EVEN IF
056700*    THE OPERATOR LOADED A DOZEN STOP CARDS BY MISTAKE.
056800*******************************************************************
056900  111000-BEGIN-READ-STOP-ENTRIES.
057000      READ StopFile INTO ws-stop-rec
057100          AT END
057200              SET sw-StopFile-eof-Y TO TRUE
057300      END-READ
057400 
057500      IF NOT sw-StopFile-eof-Y
057600          ADD 1                        TO ws-stop-read-count
057700*    COPIED INTO THE NAMED ws-stop-entry LAYOUT (StopRec.cpy)
057800*    RATHER THAN REFERENCED DIRECTLY OFF ws-stop-rec, SO 111100
057900*    BELOW CAN VALIDATE IT BY FIELD NAME.
058000          MOVE ws-stop-rec              TO ws-stop-entry
058100 
058200          PERFORM 111100-BEGIN-VALIDATE-STOP-ENTRY
058300             THRU 111100-END-VALIDATE-STOP-ENTRY
058400 
058500          IF sw-stop-entry-valid
058600              IF ws-stop-tbl-count >= 5
058700                  IF NOT sw-stop-5-already-warned
058800                      DISPLAY "WARNING - MORE THAN 5 STOP "
058900                              "RECORDS PRESENT - ONLY THE FIRST "
059000                              "5 ARE KEPT"
059100                      SET sw-stop-5-already-warned TO TRUE
059200                  END-IF
059300              ELSE
059400                  ADD 1                 TO ws-stop-tbl-count
059500                  SET ws-stop-tbl-idx   TO ws-stop-tbl-count
059600                  MOVE ws-stop-entry-name TO ws-stop-tbl-name
059700                                                  (ws-stop-tbl-idx)
059800                  MOVE ws-stop-entry-lat  TO ws-stop-tbl-lat
059900                                                  (ws-stop-tbl-idx)
060000                  MOVE ws-stop-entry-lon  TO ws-stop-tbl-lon
060100                                                  (ws-stop-tbl-idx)
060200                  MOVE ws-stop-entry-desc TO ws-stop-tbl-desc
060300                                                  (ws-stop-tbl-idx)
060400                  MOVE ZERO                TO ws-stop-tbl-bssids
060500                                                  (ws-stop-tbl-idx)
060600                                           ws-stop-tbl-ssids
060700                                                  (ws-stop-tbl-idx)
060800                                           ws-stop-tbl-probes
060900                                                  (ws-stop-tbl-idx)
061000              END-IF
061100          END-IF
061200      END-IF.
061300  111000-END-READ-STOP-ENTRIES.
061400      EXIT.
061500 
061600*******************************************************************
061700*    111100  -  RANGE-CHECK ONE STOP ENTRY'S LAT/LON.
061800*    A STOP CARD WITH A LATITUDE OUTSIDE +/-90 OR A LONGITUDE
061900*    OUTSIDE +/-180 CANNOT BE A REAL SURVEY POINT - SOMEBODY
062000*    KEYED THE CARD WRONG OR TRANSPOSED A DIGIT.  THE ENTRY IS
062100*    FLAGGED INVALID HERE AND DROPPED BY THE CALLER RATHER THAN
062200*    LEFT IN THE TABLE TO POISON THE HAVERSINE ASSIGNMENT LATER.
062300*******************************************************************
062400  111100-BEGIN-VALIDATE-STOP-ENTRY.
062500      SET sw-stop-entry-valid       TO TRUE
062600 
062700      IF ws-stop-entry-lat < -90.000000
062800         OR ws-stop-entry-lat > 90.000000
062900          DISPLAY "WARNING - STOP RECORD " ws-stop-read-count
063000                  " LATITUDE OUT OF RANGE - SKIPPED"
063100          MOVE 'N'             TO ws-stop-valid-sw
063200      END-IF
063300 
063400      IF ws-stop-entry-lon < -180.000000
063500         OR ws-stop-entry-lon > 180.000000
063600          DISPLAY "WARNING - STOP RECORD " ws-stop-read-count
063700                  " LONGITUDE OUT OF RANGE - SKIPPED"
063800          MOVE 'N'             TO ws-stop-valid-sw
063900      END-IF.
064000  111100-END-VALIDATE-STOP-ENTRY.
064100      EXIT.
064200 
064300******************************************************************
064400*    120000  -  U2, IGNORE-LIST LOADER.
064500*    BOTH LISTS ARE LOADED BEFORE A SINGLE OBSERVATION IS READ SO
064600*    THAT EVERY RECORD IN THE INGESTION LOOP (200000) SEES A
064700*    COMPLETE IGNORE TABLE, NOT A PARTIALLY-BUILT ONE.
064800******************************************************************
064900  120000-BEGIN-LOAD-IGNORE-LISTS.
065000      PERFORM 121000-BEGIN-LOAD-MAC-IGNORE-LIST
065100         THRU 121000-END-LOAD-MAC-IGNORE-LIST
065200 
065300      PERFORM 122000-BEGIN-LOAD-SSID-IGNORE-LIST
065400         THRU 122000-END-LOAD-SSID-IGNORE-LIST.
065500  120000-END-LOAD-IGNORE-LISTS.
065600      EXIT.
065700 
065800*******************************************************************
065900*    121000  -  OPEN AND LOAD THE OPERATOR-MAC IGNORE LIST.
066000*    THIS FILE IS OPTIONAL (FA-0114) - A ROUTE WITH NO OWNED
066100*    EQUIPMENT ON FILE SIMPLY RUNS WITH AN EMPTY TABLE.  STATUS
066200*    '35' (FILE NOT FOUND) IS THE ONLY STATUS TESTED HERE; ANY
066300*    OTHER NON-ZERO STATUS FALLS THROUGH TO THE DECLARATIVES
066400*    ABOVE, WHICH IS CORRECT SINCE THIS FILE IS NOT MANDATORY.
066500*******************************************************************
066600  121000-BEGIN-LOAD-MAC-IGNORE-LIST.
066700      OPEN INPUT IgnMacFile
066800 
066900      IF fs-IgnMacFile = '35'
067000          DISPLAY "MAC IGNORE LIST NOT PRESENT - NONE LOADED"
067100      ELSE
067200          PERFORM 121100-BEGIN-READ-ONE-MAC-IGNORE
067300             THRU 121100-END-READ-ONE-MAC-IGNORE
067400             UNTIL sw-IgnMacFile-eof-Y
067500 
067600          CLOSE IgnMacFile
067700      END-IF.
067800  121000-END-LOAD-MAC-IGNORE-LIST.
067900      EXIT.
068000 
068100*******************************************************************
068200*    121100  -  READ ONE MAC-IGNORE RECORD.
068300*    MAC ADDRESSES ARE UPPERCASED ON THE WAY IN (INSPECT
068400*    CONVERTING) SO THE COMPARE AT 301100 BELOW DOES NOT CARE
068500*    WHETHER THE OPERATOR TYPED THE CARD IN UPPER OR LOWER CASE.
068600*    TABLE IS CAPPED AT 300 ENTRIES - EXCESS CARDS ARE SIMPLY
068700*    NOT COUNTED, THE SAME CEILING USED FOR THE SSID LIST BELOW.
068800*******************************************************************
068900  121100-BEGIN-READ-ONE-MAC-IGNORE.
069000      READ IgnMacFile INTO ws-ign-mac-rec
069100          AT END
069200              SET sw-IgnMacFile-eof-Y TO TRUE
069300          NOT AT END
069400              ADD 1 TO WS-IGN-MAC-RECORDS-READ
069500              IF ws-ign-mac-tbl-count < 300
069600                  ADD 1 TO ws-ign-mac-tbl-count
069700                  SET ws-ign-mac-idx TO ws-ign-mac-tbl-count
069800                  MOVE ign-mac
069900                    TO ws-ign-mac-entry(ws-ign-mac-idx)
070000                  INSPECT ws-ign-mac-entry(ws-ign-mac-idx)
070100                          CONVERTING WS-LOWER-ALPHABET
070200                                  TO WS-UPPER-ALPHABET
070300              END-IF
070400      END-READ.
070500  121100-END-READ-ONE-MAC-IGNORE.
070600      EXIT.
070700 
070800*******************************************************************
070900*    122000  -  OPEN AND LOAD THE OPERATOR-SSID IGNORE LIST.
071000*    SAME TREATMENT AS THE MAC LIST ABOVE - OPTIONAL FILE, '35'
071100*    MEANS NONE ON FILE, ANY OTHER BAD STATUS IS A DECLARATIVES
071200*    MATTER.  NETWORK NAMES ON THIS LIST ARE THE OPERATOR'S OWN
071300*    HOTSPOT OR HOME ROUTER - SEEN AT MULTIPLE STOPS BY DESIGN
071400*    AND NOT, BY ITSELF, EVIDENCE OF SURVEILLANCE.
071500*******************************************************************
071600  122000-BEGIN-LOAD-SSID-IGNORE-LIST.
071700      OPEN INPUT IgnSsidFile
071800 
071900      IF fs-IgnSsidFile = '35'
072000          DISPLAY "SSID IGNORE LIST NOT PRESENT - NONE LOADED"
072100      ELSE
072200          PERFORM 122100-BEGIN-READ-ONE-SSID-IGNORE
072300             THRU 122100-END-READ-ONE-SSID-IGNORE
072400             UNTIL sw-IgnSsidFile-eof-Y
072500 
072600          CLOSE IgnSsidFile
072700      END-IF.
072800  122000-END-LOAD-SSID-IGNORE-LIST.
072900      EXIT.
073000 
073100*******************************************************************
073200*    122100  -  READ ONE SSID-IGNORE RECORD.
073300*    NO CASE-FOLDING IS DONE HERE - NETWORK NAMES ARE COMPARED
073400*    EXACTLY AS KEYED, UNLIKE THE MAC LIST, SINCE SSIDS ARE
073500*    CASE-SIGNIFICANT ON THE AIR.
073600*******************************************************************
073700  122100-BEGIN-READ-ONE-SSID-IGNORE.
073800      READ IgnSsidFile INTO ws-ign-ssid-rec
073900          AT END
074000              SET sw-IgnSsidFile-eof-Y TO TRUE
074100          NOT AT END
074200              ADD 1 TO WS-IGN-SSID-RECORDS-READ
074300              IF ws-ign-ssid-tbl-count < 300
074400                  ADD 1 TO ws-ign-ssid-tbl-count
074500                  SET ws-ign-ssid-idx TO ws-ign-ssid-tbl-count
074600                  MOVE ign-ssid
074700                    TO ws-ign-ssid-entry(ws-ign-ssid-idx)
074800              END-IF
074900      END-READ.
075000  122100-END-READ-ONE-SSID-IGNORE.
075100      EXIT.
075200 
075300******************************************************************
075400*    200000  -  U4, OBSERVATION INGESTION MAIN LOOP.
075500*    DRIVES STRAIGHT THROUGH ObsFile ONE RECORD AT A TIME - THERE
075600*    IS NO SORT OR GROUPING ON THE WAY IN, SINCE NOTHING ABOUT
075700*    ASSIGNING A SINGLE OBSERVATION TO ITS NEAREST STOP DEPENDS ON
075800*    THE ORDER OBSERVATIONS ARRIVE IN.
075900******************************************************************
076000  200000-BEGIN-PROCESS-OBSERVATIONS.
076100      READ ObsFile INTO ws-obs-rec
076200          AT END
076300              SET sw-ObsFile-eof-Y TO TRUE
076400 
076500          NOT AT END
076600              PERFORM 205000-BEGIN-PROCESS-ONE-OBSERVATION
076700                 THRU 205000-END-PROCESS-ONE-OBSERVATION
076800      END-READ.
076900  200000-END-PROCESS-OBSERVATIONS.
077000      EXIT.
077100 
077200*******************************************************************
077300*    205000  -  U4, ONE OBSERVATION RECORD, FULL WORKUP.
077400*    AN OBSERVATION WITH NO GPS FIX (LAT AND LON BOTH ZERO) IS
077500*    COUNTED AND DROPPED - THERE IS NO WAY TO ASSIGN IT TO A
077600*    STOP.  OTHERWISE THE RECORD IS RUN THROUGH THE GEO-ASSIGNMENT
077700*    ENGINE (210000) AND, IF A STOP IS FOUND WITHIN THE SEARCH
077800*    RADIUS, EACH POPULATED IDENTIFIER ON THE CARD - THE BSSID,
077900*    THE ADVERTISED SSID, AND THE PROBED NETWORK NAME - IS
078000*    REGISTERED SEPARATELY AGAINST THAT STOP (220000).  A CARD
078100*    CAN CARRY ALL THREE, TWO, ONE OR NONE; BLANKS ARE SKIPPED.
078200*******************************************************************
078300  205000-BEGIN-PROCESS-ONE-OBSERVATION.
078400      ADD 1 TO ws-obs-records-read
078500 
078600      IF obs-lat = ZERO AND obs-lon = ZERO
078700          ADD 1 TO ws-obs-no-gps
078800      ELSE
078900*    POINT 1 OF THE HAVERSINE PAIR IS SET ONCE HERE FOR THE WHOLE
079000*    OBSERVATION; 210100 BELOW ONLY HAS TO RELOAD POINT 2 FOR
079100*    EACH STOP IT TESTS.
079200          MOVE obs-lat                TO ws-hav-lat1-deg
079300          MOVE obs-lon                TO ws-hav-lon1-deg
079400 
079500          PERFORM 210000-BEGIN-ASSIGN-NEAREST-STOP
079600             THRU 210000-END-ASSIGN-NEAREST-STOP
079700 
079800          IF ws-nearest-stop-idx = ZERO
079900              ADD 1 TO ws-obs-no-stop
080000          ELSE
080100              IF obs-mac NOT = SPACES
080200                  MOVE obs-mac              TO ws-reg-id
080300                  MOVE 'B'                  TO ws-reg-type
080400                  MOVE ws-nearest-stop-idx   TO ws-reg-stop-idx
080500                  MOVE obs-signal            TO ws-reg-signal
080600                  MOVE obs-first-time        TO ws-reg-first-time
080700                  MOVE obs-last-time         TO ws-reg-last-time
080800                  PERFORM 220000-BEGIN-REGISTER-IDENTIFIER
080900                     THRU 220000-END-REGISTER-IDENTIFIER
081000              END-IF
081100 
081200              IF obs-probe-ssid NOT = SPACES
081300                  MOVE obs-probe-ssid        TO ws-reg-id
081400                  MOVE 'P'                   TO ws-reg-type
081500                  MOVE ws-nearest-stop-idx    TO ws-reg-stop-idx
081600                  MOVE obs-first-time         TO ws-reg-first-time
081700                  PERFORM 220000-BEGIN-REGISTER-IDENTIFIER
081800                     THRU 220000-END-REGISTER-IDENTIFIER
081900              END-IF
082000 
082100              IF obs-adv-ssid NOT = SPACES
082200                  MOVE obs-adv-ssid           TO ws-reg-id
082300                  MOVE 'S'                    TO ws-reg-type
082400                  MOVE ws-nearest-stop-idx     TO ws-reg-stop-idx
082500                  MOVE obs-first-time          TO ws-reg-first-time
082600                  PERFORM 220000-BEGIN-REGISTER-IDENTIFIER
082700                     THRU 220000-END-REGISTER-IDENTIFIER
082800              END-IF
082900          END-IF
083000      END-IF.
083100  205000-END-PROCESS-ONE-OBSERVATION.
083200      EXIT.
083300 
083400******************************************************************
083500*    210000  -  U3, GEO-ASSIGNMENT ENGINE.
083600*    ws-nearest-stop-idx COMES BACK ZERO WHEN NO CONFIGURED STOP
083700*    IS WITHIN ws-stop-radius-m OF THE OBSERVATION - THE CALLER
083800*    (205000) TREATS THAT AS "NO STOP" AND COUNTS IT, NOT AS AN
083900*    ERROR CONDITION.
084000******************************************************************
084100  210000-BEGIN-ASSIGN-NEAREST-STOP.
084200      MOVE ZERO                    TO ws-nearest-stop-idx
084300      MOVE ZERO                    TO ws-nearest-stop-dist
084400 
084500      PERFORM 210100-BEGIN-TEST-ONE-STOP
084600         THRU 210100-END-TEST-ONE-STOP
084700         VARYING ws-geo-stop-ctr FROM 1 BY 1
084800           UNTIL ws-geo-stop-ctr > ws-stop-tbl-count.
084900  210000-END-ASSIGN-NEAREST-STOP.
085000      EXIT.
085100 
085200*******************************************************************
085300*    210100  -  ONE STOP, ONE DISTANCE TEST.
085400*    CALLED ONCE PER CONFIGURED STOP BY THE VARYING LOOP IN
085500*    210000.  A STOP IS A CANDIDATE "NEAREST STOP" ONLY IF ITS
085600*    HAVERSINE DISTANCE FALLS INSIDE ws-stop-radius-m AND IS
085700*    CLOSER THAN ANY STOP ALREADY CHOSEN FOR THIS OBSERVATION -
085800*    SO A SURVEY POINT THAT FALLS WITHIN RADIUS OF TWO STOPS IS
085900*    ALWAYS CREDITED TO THE CLOSER ONE, NEVER SPLIT BETWEEN BOTH.
086000*******************************************************************
086100  210100-BEGIN-TEST-ONE-STOP.
086200      MOVE ws-stop-tbl-lat(ws-geo-stop-ctr)
086300        TO ws-hav-lat2-deg
086400      MOVE ws-stop-tbl-lon(ws-geo-stop-ctr)
086500        TO ws-hav-lon2-deg
086600 
086700      PERFORM 211000-BEGIN-COMPUTE-HAVERSINE
086800         THRU 211000-END-COMPUTE-HAVERSINE
086900 
087000      IF ws-hav-d <= ws-stop-radius-m
087100          IF ws-nearest-stop-idx = ZERO
087200          OR ws-hav-d < ws-nearest-stop-dist
087300              MOVE ws-geo-stop-ctr  TO ws-nearest-stop-idx
087400              MOVE ws-hav-d         TO ws-nearest-stop-dist
087500          END-IF
087600      END-IF.
087700  210100-END-TEST-ONE-STOP.
087800      EXIT.
087900 
088000******************************************************************
088100*    211000  -  HAVERSINE GREAT-CIRCLE DISTANCE (METERS).
088200******************************************************************
088300  211000-BEGIN-COMPUTE-HAVERSINE.
088400      COMPUTE ws-rad-lat1 = ws-hav-lat1-deg * ws-deg-to-rad
088500      COMPUTE ws-rad-lon1 = ws-hav-lon1-deg * ws-deg-to-rad
088600      COMPUTE ws-rad-lat2 = ws-hav-lat2-deg * ws-deg-to-rad
088700      COMPUTE ws-rad-lon2 = ws-hav-lon2-deg * ws-deg-to-rad
088800 
088900      COMPUTE ws-rad-dlat = ws-rad-lat2 - ws-rad-lat1
089000      COMPUTE ws-rad-dlon = ws-rad-lon2 - ws-rad-lon1
089100 
089200      COMPUTE ws-sin-x = ws-rad-dlat / 2
089300      PERFORM 214000-BEGIN-COMPUTE-SINE
089400         THRU 214000-END-COMPUTE-SINE
089500      MOVE ws-sin-result            TO ws-hav-sin-dlat-2
089600 
089700      COMPUTE ws-sin-x = ws-rad-dlon / 2
089800      PERFORM 214000-BEGIN-COMPUTE-SINE
089900         THRU 214000-END-COMPUTE-SINE
090000      MOVE ws-sin-result            TO ws-hav-sin-dlon-2
090100 
090200      MOVE ws-rad-lat1               TO ws-cos-x
090300      PERFORM 215000-BEGIN-COMPUTE-COSINE
090400         THRU 215000-END-COMPUTE-COSINE
090500      MOVE ws-cos-result             TO ws-hav-cos-lat1
090600 
090700      MOVE ws-rad-lat2               TO ws-cos-x
090800      PERFORM 215000-BEGIN-COMPUTE-COSINE
090900         THRU 215000-END-COMPUTE-COSINE
091000      MOVE ws-cos-result             TO ws-hav-cos-lat2
091100 
091200      COMPUTE ws-hav-a =
091300              (ws-hav-sin-dlat-2 * ws-hav-sin-dlat-2)
091400            + (ws-hav-cos-lat1 * ws-hav-cos-lat2
091500               * ws-hav-sin-dlon-2 * ws-hav-sin-dlon-2)
091600 
091700      MOVE ws-hav-a                  TO ws-sqrt-x
091800      PERFORM 213000-BEGIN-COMPUTE-SQUARE-ROOT
091900         THRU 213000-END-COMPUTE-SQUARE-ROOT
092000      MOVE ws-sqrt-result             TO ws-hav-sqrt-a
092100 
092200      IF ws-hav-sqrt-a > 1
092300          MOVE 1                      TO ws-hav-sqrt-a
092400      END-IF
092500 
092600      MOVE ws-hav-sqrt-a              TO ws-asin-x
092700      PERFORM 216000-BEGIN-COMPUTE-ARCSINE
092800         THRU 216000-END-COMPUTE-ARCSINE
092900 
093000      COMPUTE ws-hav-c = 2 * ws-asin-result
093100      COMPUTE ws-hav-d ROUNDED =
093200              ws-earth-radius-m * ws-hav-c.
093300  211000-END-COMPUTE-HAVERSINE.
093400      EXIT.
093500 
093600******************************************************************
093700*    212000  -  NOT USED SEPARATELY - DEGREE/RADIAN CONVERSION IS
093800*    DONE IN LINE ABOVE WITH THE ws-deg-to-rad CONSTANT.
093900******************************************************************
094000 
094100******************************************************************
094200*    213000  -  SQUARE ROOT BY NEWTON-RAPHSON ITERATION.
094300******************************************************************
094400  213000-BEGIN-COMPUTE-SQUARE-ROOT.
094500      IF ws-sqrt-x = ZERO
094600          MOVE ZERO                    TO ws-sqrt-result
094700      ELSE
094800          MOVE ws-sqrt-x                   TO ws-sqrt-guess
094900          IF ws-sqrt-guess = ZERO
095000              MOVE 1                       TO ws-sqrt-guess
095100          END-IF
095200 
095300          PERFORM 213100-BEGIN-ONE-SQRT-ITERATION
095400             THRU 213100-END-ONE-SQRT-ITERATION
095500             VARYING ws-sqrt-iter FROM 1 BY 1
095600               UNTIL ws-sqrt-iter > 12
095700 
095800          MOVE ws-sqrt-guess            TO ws-sqrt-result
095900      END-IF.
096000  213000-END-COMPUTE-SQUARE-ROOT.
096100      EXIT.
096200 
096300*******************************************************************
096400*    213100  -  ONE NEWTON-RAPHSON REFINEMENT STEP.
096500*    GUESS := (GUESS + X/GUESS) / 2 - TWELVE PASSES IS FAR MORE
096600*    THAN ENOUGH FOR THE 0 <= X <= 1 DOMAIN THIS ROUTINE SEES
096700*    (HAVERSINE'S ws-hav-a TERM), SINCE NEWTON-RAPHSON ROUGHLY
096800*    DOUBLES ITS CORRECT DIGITS EVERY PASS.
096900*******************************************************************
097000  213100-BEGIN-ONE-SQRT-ITERATION.
097100      COMPUTE ws-sqrt-guess ROUNDED =
097200              (ws-sqrt-guess + (ws-sqrt-x / ws-sqrt-guess)) / 2.
097300  213100-END-ONE-SQRT-ITERATION.
097400      EXIT.
097500 
097600******************************************************************
097700*    214000  -  SINE BY TAYLOR SERIES (RADIANS).
097800*    SIN(X) = X - X**3/3! + X**5/5! - X**7/7! + X**9/9! ...
097900******************************************************************
098000  214000-BEGIN-COMPUTE-SINE.
098100      MOVE ws-sin-x                    TO ws-sin-power
098200      MOVE ws-sin-x                    TO ws-sin-result
098300      MOVE 1                            TO ws-sin-fact
098400      MOVE '-'                          TO ws-sin-sign-sw
098500 
098600      PERFORM 214100-BEGIN-ONE-SINE-TERM
098700         THRU 214100-END-ONE-SINE-TERM
098800         VARYING ws-sin-term-ctr FROM 1 BY 1
098900           UNTIL ws-sin-term-ctr > 4.
099000  214000-END-COMPUTE-SINE.
099100      EXIT.
099200 
099300*******************************************************************
099400*    214100  -  ONE TERM OF THE SINE SERIES.
099500*    POWER AND FACTORIAL ARE CARRIED FORWARD ACROSS CALLS RATHER
099600*    THAN RECOMPUTED FROM SCRATCH EACH TIME - THE SIGN ALTERNATES
099700*    ADD/SUBTRACT EACH PASS, WHICH IS WHAT ws-sin-sign-sw TRACKS.
099800*******************************************************************
099900  214100-BEGIN-ONE-SINE-TERM.
100000      COMPUTE ws-sin-power =
100100              ws-sin-power * ws-sin-x * ws-sin-x
100200      COMPUTE ws-sin-fact =
100300              ws-sin-fact * (2 * ws-sin-term-ctr)
100400                          * ((2 * ws-sin-term-ctr) + 1)
100500      COMPUTE ws-sin-term = ws-sin-power / ws-sin-fact
100600 
100700      IF ws-sin-sign-sw = '-'
100800          SUBTRACT ws-sin-term FROM ws-sin-result
100900          MOVE '+'                  TO ws-sin-sign-sw
101000      ELSE
101100          ADD ws-sin-term TO ws-sin-result
101200          MOVE '-'                  TO ws-sin-sign-sw
101300      END-IF.
101400  214100-END-ONE-SINE-TERM.
101500      EXIT.
101600 
101700******************************************************************
101800*    215000  -  COSINE BY TAYLOR SERIES (RADIANS).
101900*    COS(X) = 1 - X**2/2! + X**4/4! - X**6/6! + X**8/8! ...
102000******************************************************************
102100  215000-BEGIN-COMPUTE-COSINE.
102200      MOVE 1                            TO ws-cos-power
102300      MOVE 1                            TO ws-cos-result
102400      MOVE 1                            TO ws-cos-fact
102500      MOVE '-'                          TO ws-cos-sign-sw
102600 
102700      PERFORM 215100-BEGIN-ONE-COSINE-TERM
102800         THRU 215100-END-ONE-COSINE-TERM
102900         VARYING ws-cos-term-ctr FROM 1 BY 1
103000           UNTIL ws-cos-term-ctr > 4.
103100  215000-END-COMPUTE-COSINE.
103200      EXIT.
103300 
103400*******************************************************************
103500*    215100  -  ONE TERM OF THE COSINE SERIES.
103600*    SAME CARRY-FORWARD TECHNIQUE AS THE SINE TERM ABOVE, JUST
103700*    STARTED FROM THE COSINE SERIES' OWN FIRST TERM (1) INSTEAD
103800*    OF X.
103900*******************************************************************
104000  215100-BEGIN-ONE-COSINE-TERM.
104100      COMPUTE ws-cos-power =
104200              ws-cos-power * ws-cos-x * ws-cos-x
104300      COMPUTE ws-cos-fact =
104400              ws-cos-fact * ((2 * ws-cos-term-ctr) - 1)
104500                          * (2 * ws-cos-term-ctr)
104600      COMPUTE ws-cos-term = ws-cos-power / ws-cos-fact
104700 
104800      IF ws-cos-sign-sw = '-'
104900          SUBTRACT ws-cos-term FROM ws-cos-result
105000          MOVE '+'                  TO ws-cos-sign-sw
105100      ELSE
105200          ADD ws-cos-term TO ws-cos-result
105300          MOVE '-'                  TO ws-cos-sign-sw
105400      END-IF.
105500  215100-END-ONE-COSINE-TERM.
105600      EXIT.
105700 
105800******************************************************************
105900*    216000  -  ARCSINE BY TAYLOR SERIES (RADIANS, 0 <= X <= 1).
106000*    ASIN(X) = X + X**3/6 + 3X**5/40 + 15X**7/336 + 105X**9/3456
106100******************************************************************
106200  216000-BEGIN-COMPUTE-ARCSINE.
106300      MOVE ws-asin-x                    TO ws-asin-power
106400      MOVE ws-asin-x                    TO ws-asin-result
106500      MOVE 1                             TO ws-asin-coef
106600 
106700      PERFORM 216100-BEGIN-ONE-ARCSINE-TERM
106800         THRU 216100-END-ONE-ARCSINE-TERM
106900         VARYING ws-asin-term-ctr FROM 1 BY 1
107000           UNTIL ws-asin-term-ctr > 4.
107100  216000-END-COMPUTE-ARCSINE.
107200      EXIT.
107300 
107400*******************************************************************
107500*    216100  -  ONE TERM OF THE ARCSINE SERIES.
107600*    THE COEFFICIENT RECURRENCE HERE IS THE CLASSIC BINOMIAL-
107700*    SERIES FORM FOR ASIN - IT ONLY CONVERGES WELL FOR 0 <= X <=
107800*    1, WHICH IS WHY 211000 ABOVE CLAMPS ws-hav-sqrt-a TO 1
107900*    BEFORE CALLING DOWN HERE.
108000*******************************************************************
108100  216100-BEGIN-ONE-ARCSINE-TERM.
108200      COMPUTE ws-asin-power =
108300              ws-asin-power * ws-asin-x * ws-asin-x
108400      COMPUTE ws-asin-coef =
108500              ws-asin-coef * (2 * ws-asin-term-ctr - 1)
108600                           * (2 * ws-asin-term-ctr - 1)
108700                           / ((2 * ws-asin-term-ctr)
108800                             * ((2 * ws-asin-term-ctr) + 1))
108900      COMPUTE ws-asin-term =
109000              ws-asin-power * ws-asin-coef
109100                            / (2 * ws-asin-term-ctr - 1)
109200 
109300      ADD ws-asin-term               TO ws-asin-result.
109400  216100-END-ONE-ARCSINE-TERM.
109500      EXIT.
109600 
109700******************************************************************
109800*    220000  -  REGISTER A DEVICE/NETWORK-NAME IDENTIFIER.
109900*    ONLY BSSID REGISTRATIONS (TYPE 'B') CARRY A SIGNAL READING
110000*    AND A LAST-SEEN TIME ON THE OBSERVATION CARD, SO ONLY THE 'B'
110100*    BRANCH BELOW CALLS 224000 AND 225000 AND RECORDS BOTH THE
110200*    FIRST- AND LAST-SEEN DATE; SSID/PROBE REGISTRATIONS RECORD
110300*    ONLY THE FIRST-SEEN DATE.
110400******************************************************************
110500  220000-BEGIN-REGISTER-IDENTIFIER.
110600      PERFORM 221000-BEGIN-FIND-OR-CREATE-DEV-ENTRY
110700         THRU 221000-END-FIND-OR-CREATE-DEV-ENTRY
110800 
110900      PERFORM 222000-BEGIN-MARK-STOP-FLAG
111000         THRU 222000-END-MARK-STOP-FLAG
111100 
111200      IF ws-reg-type = 'B'
111300          PERFORM 224000-BEGIN-UPDATE-SIGNAL
111400             THRU 224000-END-UPDATE-SIGNAL
111500 
111600          PERFORM 225000-BEGIN-FOLD-FIRST-LAST-SEEN
111700             THRU 225000-END-FOLD-FIRST-LAST-SEEN
111800 
111900          MOVE ws-reg-first-time(1:8)    TO ws-reg-date-to-add
112000          PERFORM 223000-BEGIN-ADD-DISTINCT-DATE
112100             THRU 223000-END-ADD-DISTINCT-DATE
112200 
112300          MOVE ws-reg-last-time(1:8)     TO ws-reg-date-to-add
112400          PERFORM 223000-BEGIN-ADD-DISTINCT-DATE
112500             THRU 223000-END-ADD-DISTINCT-DATE
112600      ELSE
112700          MOVE ws-reg-first-time(1:8)    TO ws-reg-date-to-add
112800          PERFORM 223000-BEGIN-ADD-DISTINCT-DATE
112900             THRU 223000-END-ADD-DISTINCT-DATE
113000      END-IF.
113100  220000-END-REGISTER-IDENTIFIER.
113200      EXIT.
113300 
113400*******************************************************************
113500*    221000  -  FIND THE DEVICE TABLE ROW FOR THIS IDENTIFIER, OR
113600*    OPEN A NEW ONE.  THE TABLE IS KEYED ON THE (ID, TYPE) PAIR -
113700*    A BSSID AND AN SSID THAT HAPPEN TO SHARE TEXT ARE STILL
113800*    DIFFERENT ROWS.  A BRAND-NEW ROW GETS ITS MANUFACTURER
113900*    LOOKED UP (BSSIDS ONLY, VIA 230000) AND ITS COMMON-SSID
114000*    FLAG SET (SSIDS AND PROBES ONLY, VIA 240000) ONE TIME, AT
114100*    CREATION - NEITHER VALUE CAN CHANGE FOR THE LIFE OF THE ROW.
114200*    TABLE CEILING IS 500 DISTINCT IDENTIFIERS PER RUN.
114300*******************************************************************
114400  221000-BEGIN-FIND-OR-CREATE-DEV-ENTRY.
114500      SET sw-reg-entry-is-new       TO FALSE
114600      MOVE ZERO                     TO ws-reg-dev-idx
114700 
114800      PERFORM 221100-BEGIN-TEST-ONE-DEV-ENTRY
114900         THRU 221100-END-TEST-ONE-DEV-ENTRY
115000         VARYING ws-dev-tbl-idx FROM 1 BY 1
115100           UNTIL ws-dev-tbl-idx > ws-dev-tbl-count
115200 
115300      IF ws-reg-dev-idx = ZERO
115400          IF ws-dev-tbl-count < 500
115500              ADD 1                  TO ws-dev-tbl-count
115600              SET ws-dev-tbl-idx     TO ws-dev-tbl-count
115700              MOVE ws-dev-tbl-count  TO ws-reg-dev-idx
115800              SET sw-reg-entry-is-new TO TRUE
115900 
116000              MOVE SPACES             TO WS-DEV-ID(ws-dev-tbl-idx)
116100              MOVE ws-reg-id          TO WS-DEV-ID(ws-dev-tbl-idx)
116200              MOVE ws-reg-type        TO
116300                                    WS-DEV-TYPE(ws-dev-tbl-idx)
116400              MOVE SPACES             TO WS-DEV-STOP-FLAG(
116500                                    ws-dev-tbl-idx, 1)
116600                                          WS-DEV-STOP-FLAG(
116700                                    ws-dev-tbl-idx, 2)
116800                                          WS-DEV-STOP-FLAG(
116900                                    ws-dev-tbl-idx, 3)
117000                                          WS-DEV-STOP-FLAG(
117100                                    ws-dev-tbl-idx, 4)
117200                                          WS-DEV-STOP-FLAG(
117300                                    ws-dev-tbl-idx, 5)
117400              MOVE ZERO               TO WS-DEV-SIGNAL(
117500                                    ws-dev-tbl-idx, 1)
117600                                          WS-DEV-SIGNAL(
117700                                    ws-dev-tbl-idx, 2)
117800                                          WS-DEV-SIGNAL(
117900                                    ws-dev-tbl-idx, 3)
118000                                          WS-DEV-SIGNAL(
118100                                    ws-dev-tbl-idx, 4)
118200                                          WS-DEV-SIGNAL(
118300                                    ws-dev-tbl-idx, 5)
118400              MOVE ZERO               TO WS-DEV-FIRST-SEEN(
118500                                    ws-dev-tbl-idx)
118600              MOVE ZERO               TO WS-DEV-LAST-SEEN(
118700                                    ws-dev-tbl-idx)
118800              MOVE ZERO               TO WS-DEV-DATE-COUNT(
118900                                    ws-dev-tbl-idx)
119000              MOVE ZERO               TO WS-DEV-SCORE(
119100                                    ws-dev-tbl-idx)
119200              MOVE ZERO               TO WS-DEV-STOP-COUNT(
119300                                    ws-dev-tbl-idx)
119400              MOVE 'N'                TO WS-DEV-COMMON-SSID(
119500                                    ws-dev-tbl-idx)
119600              MOVE 'N'                TO WS-DEV-EXCLUDED(
119700                                    ws-dev-tbl-idx)
119800              MOVE SPACES             TO WS-DEV-MFR(
119900                                    ws-dev-tbl-idx)
120000 
120100              EVALUATE ws-reg-type
120200                  WHEN 'B'
120300                      ADD 1 TO ws-dev-bssid-count
120400                      MOVE ws-reg-id  TO ws-mfr-prefix
120500                      PERFORM 230000-BEGIN-LOOKUP-MANUFACTURER
120600                         THRU 230000-END-LOOKUP-MANUFACTURER
120700                      MOVE ws-mfr-vendor TO
120800                                    WS-DEV-MFR(ws-dev-tbl-idx)
120900*    AN ADVERTISED-SSID OR PROBE-REQUEST ROW HAS NO HARDWARE
121000*    ADDRESS TO LOOK UP, SO ONLY THE BSSID BRANCH ABOVE CALLS
121100*    230000 FOR A MANUFACTURER.
121200                  WHEN 'S'
121300                      ADD 1 TO ws-dev-ssid-count
121400                  WHEN 'P'
121500                      ADD 1 TO ws-dev-probe-count
121600              END-EVALUATE
121700 
121800*    COMMON-SSID CLASSIFICATION (240000) IS DONE ONCE, AT ROW
121900*    CREATION, FOR THE SAME REASON THE MANUFACTURER LOOKUP ABOVE
122000*    IS - NEITHER VALUE CAN CHANGE FOR THE LIFE OF THE ROW.
122100              IF ws-reg-type = 'S' OR ws-reg-type = 'P'
122200                  MOVE ws-reg-id      TO ws-ssid-upper
122300                  PERFORM 240000-BEGIN-CLASSIFY-COMMON-SSID
122400                     THRU 240000-END-CLASSIFY-COMMON-SSID
122500                  IF sw-ssid-is-common
122600                      MOVE 'Y'          TO WS-DEV-COMMON-SSID(
122700                                        ws-dev-tbl-idx)
122800                  END-IF
122900              END-IF
123000          END-IF
123100      END-IF.
123200  221000-END-FIND-OR-CREATE-DEV-ENTRY.
123300      EXIT.
123400 
123500*******************************************************************
123600*    221100  -  ONE DEVICE-TABLE ROW, ONE MATCH TEST.
123700*    SIMPLE LINEAR SCAN - THE TABLE IS AT MOST 500 ROWS AND THIS
123800*    RUNS ONCE PER IDENTIFIER SEEN, SO A SEARCH OR INDEX WAS
123900*    NEVER WORTH THE EXTRA BOOKKEEPING.  ON A HIT, ws-dev-tbl-idx
124000*    IS DRIVEN PAST THE TABLE COUNT TO SHORT-CIRCUIT THE REST OF
124100*    THE VARYING LOOP.
124200*******************************************************************
124300  221100-BEGIN-TEST-ONE-DEV-ENTRY.
124400      IF WS-DEV-ID(ws-dev-tbl-idx) = ws-reg-id
124500      AND WS-DEV-TYPE(ws-dev-tbl-idx) = ws-reg-type
124600          SET ws-reg-dev-idx    TO ws-dev-tbl-idx
124700          MOVE WS-DEV-TBL-COUNT TO ws-dev-tbl-idx
124800      END-IF.
124900  221100-END-TEST-ONE-DEV-ENTRY.
125000      EXIT.
125100 
125200*******************************************************************
125300*    222000  -  MARK THIS IDENTIFIER AS SEEN AT THIS STOP.
125400*    THE PER-STOP FLAG IS SET "Y" AT MOST ONCE - A SECOND
125500*    OBSERVATION OF THE SAME IDENTIFIER AT A STOP IT ALREADY
125600*    SHOWS AT MUST NOT BE COUNTED TWICE AGAINST THE STOP'S
125700*    BSSID/SSID/PROBE TALLY ON THE DATA SUMMARY REPORT (430000).
125800*******************************************************************
125900  222000-BEGIN-MARK-STOP-FLAG.
126000      IF WS-DEV-STOP-FLAG(ws-reg-dev-idx, ws-reg-stop-idx)
126100         NOT = 'Y'
126200          MOVE 'Y' TO WS-DEV-STOP-FLAG(ws-reg-dev-idx,
126300                                        ws-reg-stop-idx)
126400          EVALUATE ws-reg-type
126500              WHEN 'B'
126600                  ADD 1 TO ws-stop-tbl-bssids(ws-reg-stop-idx)
126700              WHEN 'S'
126800                  ADD 1 TO ws-stop-tbl-ssids(ws-reg-stop-idx)
126900              WHEN 'P'
127000                  ADD 1 TO ws-stop-tbl-probes(ws-reg-stop-idx)
127100          END-EVALUATE
127200      END-IF.
127300  222000-END-MARK-STOP-FLAG.
127400      EXIT.
127500 
127600*******************************************************************
127700*    223000  -  RECORD A DISTINCT SURVEY DATE FOR THIS IDENTIFIER.
127800*    SAME-DAY TIME CORRELATION (FACTOR 6, FA-0101) NEEDS TO KNOW
127900*    HOW MANY DIFFERENT CALENDAR DATES AN IDENTIFIER WAS SEEN ON,
128000*    NOT HOW MANY OBSERVATIONS - A DEVICE CAUGHT AT TWO STOPS ON
128100*    THE SAME MORNING IS A STRONGER SIGNAL THAN ONE CAUGHT AT TWO
128200*    STOPS A MONTH APART.  UP TO 8 DISTINCT DATES ARE KEPT; A
128300*    ZERO TIMESTAMP (OBSERVATION CARRIES NO TIME) IS SKIPPED
128400*    ENTIRELY RATHER THAN TREATED AS A REAL DATE.
128500*******************************************************************
128600  223000-BEGIN-ADD-DISTINCT-DATE.
128700      SET sw-date-already-on-file TO FALSE
128800 
128900      IF ws-reg-date-to-add = ZERO
129000          SET sw-date-already-on-file TO TRUE
129100      ELSE
129200          PERFORM 223100-BEGIN-TEST-ONE-DATE
129300             THRU 223100-END-TEST-ONE-DATE
129400             VARYING ws-subscript-1 FROM 1 BY 1
129500               UNTIL ws-subscript-1 > WS-DEV-DATE-COUNT(ws-reg-dev-idx)
129600                  OR sw-date-already-on-file
129700 
129800          IF NOT sw-date-already-on-file
129900              IF WS-DEV-DATE-COUNT(ws-reg-dev-idx) < 8
130000                  ADD 1 TO WS-DEV-DATE-COUNT(ws-reg-dev-idx)
130100                  MOVE ws-reg-date-to-add
130200                    TO WS-DEV-DATES(ws-reg-dev-idx,
130300                                     WS-DEV-DATE-COUNT(ws-reg-dev-idx))
130400              END-IF
130500          END-IF
130600      END-IF.
130700  223000-END-ADD-DISTINCT-DATE.
130800      EXIT.
130900 
131000*******************************************************************
131100*    223100  -  ONE STORED DATE, ONE DUPLICATE TEST.
131200*    STOPS AS SOON AS A MATCH IS FOUND - THE VARYING LOOP IN
131300*    223000 ABOVE ALSO CHECKS sw-date-already-on-file, SO A HIT
131400*    HERE ENDS THE SCAN WITHOUT A SEPARATE INDEX-FORCING MOVE.
131500*******************************************************************
131600  223100-BEGIN-TEST-ONE-DATE.
131700      IF WS-DEV-DATES(ws-reg-dev-idx, ws-subscript-1)
131800         = ws-reg-date-to-add
131900          SET sw-date-already-on-file TO TRUE
132000      END-IF.
132100  223100-END-TEST-ONE-DATE.
132200      EXIT.
132300 
132400*******************************************************************
132500*    224000  -  KEEP THE STRONGEST SIGNAL SEEN AT THIS STOP.
132600*    ONLY BSSIDS CARRY A SIGNAL READING ON THE OBSERVATION CARD -
132700*    THIS PARAGRAPH IS NEVER CALLED FOR SSID/PROBE REGISTRATION.
132800*    dBm READINGS ARE NEGATIVE AND CLOSER TO ZERO IS STRONGER,
132900*    SO "BETTER" MEANS ARITHMETICALLY GREATER, NOT SMALLER.
133000*******************************************************************
133100  224000-BEGIN-UPDATE-SIGNAL.
133200      IF ws-reg-signal NOT = ZERO
133300          IF WS-DEV-SIGNAL(ws-reg-dev-idx, ws-reg-stop-idx) = ZERO
133400          OR ws-reg-signal > WS-DEV-SIGNAL(ws-reg-dev-idx,
133500                                            ws-reg-stop-idx)
133600              MOVE ws-reg-signal
133700                TO WS-DEV-SIGNAL(ws-reg-dev-idx, ws-reg-stop-idx)
133800          END-IF
133900      END-IF.
134000  224000-END-UPDATE-SIGNAL.
134100      EXIT.
134200 
134300*******************************************************************
134400*    225000  -  FOLD FIRST/LAST-SEEN TIMESTAMPS INTO THE DEVICE ROW.
134500*    THE DEVICE ROW'S FIRST-SEEN CAN ONLY MOVE EARLIER AND ITS
134600*    LAST-SEEN CAN ONLY MOVE LATER AS MORE OBSERVATIONS OF THE
134700*    SAME IDENTIFIER ARRIVE - A ZERO TIMESTAMP ON THE INCOMING
134800*    CARD LEAVES THE STORED VALUE ALONE RATHER THAN CLOBBERING IT.
134900*******************************************************************
135000  225000-BEGIN-FOLD-FIRST-LAST-SEEN.
135100      IF ws-reg-first-time NOT = ZERO
135200          IF WS-DEV-FIRST-SEEN(ws-reg-dev-idx) = ZERO
135300          OR ws-reg-first-time < WS-DEV-FIRST-SEEN(ws-reg-dev-idx)
135400              MOVE ws-reg-first-time
135500                TO WS-DEV-FIRST-SEEN(ws-reg-dev-idx)
135600          END-IF
135700      END-IF
135800 
135900      IF ws-reg-last-time NOT = ZERO
136000          IF ws-reg-last-time > WS-DEV-LAST-SEEN(ws-reg-dev-idx)
136100              MOVE ws-reg-last-time
136200                TO WS-DEV-LAST-SEEN(ws-reg-dev-idx)
136300          END-IF
136400      END-IF.
136500  225000-END-FOLD-FIRST-LAST-SEEN.
136600      EXIT.
136700 
136800******************************************************************
136900*    230000  -  U5, MANUFACTURER LOOKUP.
137000*    THE FIRST 8 CHARACTERS OF A BSSID ARE ITS OUI (ORGANIZATIONALLY
137100*    UNIQUE IDENTIFIER) - THE TABLE IN OuiTab.cpy IS SEARCHED ON
137200*    THOSE 8 CHARACTERS ALONE, UPPERCASED FIRST SO THE LOOKUP DOES
137300*    NOT CARE HOW THE OBSERVATION TOOL FORMATTED THE ADDRESS.
137400******************************************************************
137500  230000-BEGIN-LOOKUP-MANUFACTURER.
137600      INSPECT ws-mfr-prefix CONVERTING WS-LOWER-ALPHABET
137700                                     TO WS-UPPER-ALPHABET
137800      MOVE "UNKNOWN"                           TO ws-mfr-vendor
137900 
138000      IF ws-mfr-prefix(1:8) NOT = SPACES
138100          SET WS-OUI-IDX TO 1
138200          SEARCH WS-OUI-ARRAY
138300              AT END
138400                  MOVE "UNKNOWN"       TO ws-mfr-vendor
138500              WHEN WS-OUI-PREFIX(WS-OUI-IDX) = ws-mfr-prefix(1:8)
138600                  MOVE WS-OUI-VENDOR(WS-OUI-IDX) TO ws-mfr-vendor
138700          END-SEARCH
138800      END-IF.
138900  230000-END-LOOKUP-MANUFACTURER.
139000      EXIT.
139100 
139200******************************************************************
139300*    240000  -  U6, COMMON-SSID CLASSIFIER.
139400*    THE SSID/SsidTab.cpy TABLE (FA-0065, REFRESHED FA-0188) HOLDS
139500*    CARRIER-HOTSPOT AND DEFAULT-ROUTER NETWORK NAMES - A DEVICE
139600*    WHOSE ONLY MULTI-STOP IDENTIFIER IS ONE OF THESE NAMES IS FAR
139700*    MORE LIKELY TO BE A PASSING PHONE RECONNECTING TO A CARRIER
139800*    HOTSPOT THAN A DEVICE DELIBERATELY FOLLOWING THE ROUTE.
139900******************************************************************
140000  240000-BEGIN-CLASSIFY-COMMON-SSID.
140100      SET sw-ssid-is-common         TO FALSE
140200 
140300      IF ws-ssid-upper NOT = SPACES
140400          INSPECT ws-ssid-upper CONVERTING WS-LOWER-ALPHABET
140500                                         TO WS-UPPER-ALPHABET
140600 
140700          SET WS-SSID-IDX TO 1
140800          SEARCH WS-SSID-ARRAY
140900              AT END
141000                  SET sw-ssid-is-common  TO FALSE
141100              WHEN WS-SSID-COMMON-NAME(WS-SSID-IDX) = ws-ssid-upper
141200                  SET sw-ssid-is-common  TO TRUE
141300          END-SEARCH
141400      END-IF.
141500  240000-END-CLASSIFY-COMMON-SSID.
141600      EXIT.
141700 
141800******************************************************************
141900*    300000  -  U8, MULTI-STOP DETECTION.
142000*    THE SORT'S THREE KEYS DRIVE THE ENTIRE LAYOUT OF THE
142100*    SUSPICIOUS SECTION BELOW (440000) - CATEGORY ASCENDING SO
142200*    BSSIDS/SSIDS/PROBES GROUP TOGETHER, THEN SCORE AND STOP-COUNT
142300*    BOTH DESCENDING SO THE MOST SUSPICIOUS IDENTIFIER IN EACH
142400*    CATEGORY PRINTS FIRST.
142500******************************************************************
142600  300000-BEGIN-DETECT-MULTI-STOP.
142700      SORT SortFile
142800          ON ASCENDING  KEY SD-SORT-CATSEQ
142900             DESCENDING KEY SD-SORT-SCORE-DESC
143000             DESCENDING KEY SD-SORT-STOPCNT-DESC
143100          INPUT PROCEDURE  310000-BEGIN-SCORE-IDENTIFIERS
143200                        THRU 310000-END-SCORE-IDENTIFIERS
143300          OUTPUT PROCEDURE 320000-BEGIN-BUILD-CATEGORY-ROWS
143400                        THRU 320000-END-BUILD-CATEGORY-ROWS.
143500  300000-END-DETECT-MULTI-STOP.
143600      EXIT.
143700 
143800*******************************************************************
143900*    310000  -  SORT INPUT PROCEDURE - SCORE EVERY DEVICE ROW.
144000*    RUNS ONCE PER ROW IN THE DEVICE TABLE BUILT DURING U4.  EACH
144100*    ROW THAT SURVIVES THE IGNORE-LIST CHECK AND MEETS THE
144200*    MINIMUM-STOP-OCCURRENCE THRESHOLD IS SCORED AND RELEASED TO
144300*    THE SORT; ROWS THAT DO NOT QUALIFY ARE SIMPLY NEVER RELEASED
144400*    AND SO NEVER APPEAR ANYWHERE ON THE SUSPICIOUS SECTION.
144500*******************************************************************
144600  310000-BEGIN-SCORE-IDENTIFIERS.
144700      PERFORM 310100-BEGIN-SCORE-ONE-IDENTIFIER
144800         THRU 310100-END-SCORE-ONE-IDENTIFIER
144900         VARYING ws-dev-tbl-idx FROM 1 BY 1
145000           UNTIL ws-dev-tbl-idx > ws-dev-tbl-count.
145100  310000-END-SCORE-IDENTIFIERS.
145200      EXIT.
145300 
145400*******************************************************************
145500*    310100  -  ONE DEVICE ROW, FULL SIX-FACTOR THREAT SCORE.
145600*    THE SIX SCORING FACTORS (311000 THROUGH 316000) ARE APPLIED
145700*    IN A FIXED ORDER AND ALL ADD INTO THE SAME WS-DEV-SCORE
145800*    ACCUMULATOR - 317000 THEN CLAMPS THE RESULT TO THE 0.000 -
145900*    1.000 RANGE THE REPORT EXPECTS.  THE SORT KEY IS BUILT RIGHT
146000*    AFTER SCORING SO THE OUTPUT PROCEDURE (320000) NEVER HAS TO
146100*    RE-DERIVE CATEGORY, SCORE OR STOP-COUNT FROM THE SORTED ROW.
146200*******************************************************************
146300  310100-BEGIN-SCORE-ONE-IDENTIFIER.
146400      PERFORM 301000-BEGIN-CHECK-IGNORE-LIST
146500         THRU 301000-END-CHECK-IGNORE-LIST
146600 
146700      PERFORM 302000-BEGIN-COUNT-STOP-OCCURRENCES
146800         THRU 302000-END-COUNT-STOP-OCCURRENCES
146900 
147000      IF NOT DEV-IS-EXCLUDED(ws-dev-tbl-idx)
147100      AND WS-DEV-STOP-COUNT(ws-dev-tbl-idx)
147200            >= ws-stop-min-occur
147300 
147400          IF (WS-DEV-TYPE(ws-dev-tbl-idx) = 'S' OR
147500              WS-DEV-TYPE(ws-dev-tbl-idx) = 'P')
147600          AND DEV-IS-COMMON-SSID(ws-dev-tbl-idx)
147700              ADD 1 TO ws-common-ssid-flagged-cnt
147800          END-IF
147900 
148000          MOVE ZERO               TO WS-DEV-SCORE(
148100                                          ws-dev-tbl-idx)
148200 
148300          PERFORM 311000-BEGIN-SCORE-STOP-COVERAGE
148400             THRU 311000-END-SCORE-STOP-COVERAGE
148500          PERFORM 312000-BEGIN-SCORE-IDENTIFIER-KIND
148600             THRU 312000-END-SCORE-IDENTIFIER-KIND
148700          PERFORM 313000-BEGIN-SCORE-COMMON-SSID-PENALTY
148800             THRU 313000-END-SCORE-COMMON-SSID-PENALTY
148900          PERFORM 314000-BEGIN-SCORE-SIGNAL-STRENGTH
149000             THRU 314000-END-SCORE-SIGNAL-STRENGTH
149100          PERFORM 315000-BEGIN-SCORE-UNKNOWN-MANUFACTURER
149200             THRU 315000-END-SCORE-UNKNOWN-MANUFACTURER
149300          PERFORM 316000-BEGIN-SCORE-TIME-CORRELATION
149400             THRU 316000-END-SCORE-TIME-CORRELATION
149500          PERFORM 317000-BEGIN-CLAMP-SCORE
149600             THRU 317000-END-CLAMP-SCORE
149700 
149800*    THE CATEGORY-SEQUENCE SORT KEY IS REBUILT HERE FROM THE
149900*    DEVICE TYPE RATHER THAN CARRIED FORWARD FROM ANYWHERE ELSE -
150000*    THE FIRST MOVE BELOW IS IMMEDIATELY OVERWRITTEN BY THE
150100*    EVALUATE AND IS HARMLESS, NOT A BUG.
150200          MOVE WS-DEV-TYPE(ws-dev-tbl-idx) TO SD-SORT-CATSEQ
150300          EVALUATE WS-DEV-TYPE(ws-dev-tbl-idx)
150400              WHEN 'B'  MOVE 1 TO SD-SORT-CATSEQ
150500              WHEN 'S'  MOVE 2 TO SD-SORT-CATSEQ
150600              WHEN 'P'  MOVE 3 TO SD-SORT-CATSEQ
150700          END-EVALUATE
150800          MOVE WS-DEV-SCORE(ws-dev-tbl-idx)
150900            TO SD-SORT-SCORE-DESC
151000          MOVE WS-DEV-STOP-COUNT(ws-dev-tbl-idx)
151100            TO SD-SORT-STOPCNT-DESC
151200          MOVE ws-dev-tbl-idx       TO SD-SORT-DEV-IDX
151300          RELEASE sd-Sort-rec
151400      END-IF.
151500  310100-END-SCORE-ONE-IDENTIFIER.
151600      EXIT.
151700 
151800*******************************************************************
151900*    301000  -  TEST ONE DEVICE ROW AGAINST THE IGNORE LISTS.
152000*    A BSSID ROW IS CHECKED AGAINST THE MAC IGNORE LIST; AN SSID
152100*    OR PROBE ROW IS CHECKED AGAINST THE SSID IGNORE LIST - THE
152200*    TWO LISTS ARE NEVER CROSS-CHECKED SINCE A MAC ADDRESS CANNOT
152300*    MATCH A NETWORK NAME.  AN EXCLUDED ROW IS STILL SCORED (SEE
152400*    310100) BUT IS NEVER RELEASED TO THE SORT, SO IT NEVER
152500*    REACHES THE SUSPICIOUS SECTION OF THE REPORT.
152600*******************************************************************
152700  301000-BEGIN-CHECK-IGNORE-LIST.
152800      MOVE 'N'                          TO WS-DEV-EXCLUDED(
152900                                                ws-dev-tbl-idx)
153000 
153100*    ONLY A BSSID ROW CAN BE EXCLUDED BY MAC ADDRESS - AN SSID OR
153200*    PROBE ROW FALLS TO THE ELSE AND IS TESTED AGAINST THE
153300*    NETWORK-NAME IGNORE LIST INSTEAD.
153400      IF WS-DEV-TYPE(ws-dev-tbl-idx) = 'B'
153500          MOVE WS-DEV-ID(ws-dev-tbl-idx) TO ws-reg-id
153600          INSPECT ws-reg-id CONVERTING WS-LOWER-ALPHABET
153700                                     TO WS-UPPER-ALPHABET
153800          PERFORM 301100-BEGIN-TEST-ONE-IGNORE-MAC
153900             THRU 301100-END-TEST-ONE-IGNORE-MAC
154000             VARYING ws-ign-mac-idx FROM 1 BY 1
154100               UNTIL ws-ign-mac-idx > ws-ign-mac-tbl-count
154200      ELSE
154300          PERFORM 301200-BEGIN-TEST-ONE-IGNORE-SSID
154400             THRU 301200-END-TEST-ONE-IGNORE-SSID
154500             VARYING ws-ign-ssid-idx FROM 1 BY 1
154600               UNTIL ws-ign-ssid-idx > ws-ign-ssid-tbl-count
154700      END-IF.
154800  301000-END-CHECK-IGNORE-LIST.
154900      EXIT.
155000 
155100*******************************************************************
155200*    301100  -  ONE MAC-IGNORE ENTRY, ONE COMPARE.
155300*    ws-reg-id WAS ALREADY UPPERCASED BY THE CALLER (301000) SO
155400*    THIS IS A STRAIGHT EQUALITY TEST AGAINST THE ALSO-UPPERCASED
155500*    TABLE ENTRY.  INDEX IS FORCED TO THE TABLE COUNT ON A HIT TO
155600*    STOP THE SCAN EARLY.
155700*******************************************************************
155800  301100-BEGIN-TEST-ONE-IGNORE-MAC.
155900      IF ws-ign-mac-entry(ws-ign-mac-idx)
156000         = ws-reg-id(1:17)
156100          MOVE 'Y' TO WS-DEV-EXCLUDED(ws-dev-tbl-idx)
156200          ADD 1    TO ws-ign-mac-excl-count
156300          SET ws-ign-mac-idx TO ws-ign-mac-tbl-count
156400      END-IF.
156500  301100-END-TEST-ONE-IGNORE-MAC.
156600      EXIT.
156700 
156800*******************************************************************
156900*    301200  -  ONE SSID-IGNORE ENTRY, ONE COMPARE.
157000*    CASE-SENSITIVE COMPARE, DELIBERATELY - SEE THE NOTE AT
157100*    122100 ABOVE ON WHY NETWORK NAMES ARE NOT CASE-FOLDED.
157200*******************************************************************
157300  301200-BEGIN-TEST-ONE-IGNORE-SSID.
157400      IF ws-ign-ssid-entry(ws-ign-ssid-idx)
157500         = WS-DEV-ID(ws-dev-tbl-idx)
157600          MOVE 'Y' TO WS-DEV-EXCLUDED(ws-dev-tbl-idx)
157700          ADD 1    TO ws-ign-ssid-excl-count
157800          SET ws-ign-ssid-idx TO ws-ign-ssid-tbl-count
157900      END-IF.
158000  301200-END-TEST-ONE-IGNORE-SSID.
158100      EXIT.
158200 
158300*******************************************************************
158400*    302000  -  COUNT HOW MANY STOPS SAW THIS IDENTIFIER.
158500*    WALKS THE PER-STOP SEEN-FLAGS SET BY 222000 DURING U4 AND
158600*    TOTALS THEM - THIS COUNT DRIVES BOTH THE MINIMUM-OCCURRENCE
158700*    GATE IN 310100 AND FACTOR 1 (STOP COVERAGE) BELOW.
158800*******************************************************************
158900  302000-BEGIN-COUNT-STOP-OCCURRENCES.
159000*    RECOUNTED FROM SCRATCH EVERY SCORING PASS RATHER THAN KEPT
159100*    RUNNING DURING U4 - THE COUNT CANNOT CHANGE BETWEEN U4 AND
159200*    U8 SO A FRESH TALLY HERE IS JUST AS CORRECT AND KEEPS ALL OF
159300*    THE STOP-COUNT LOGIC IN ONE PLACE.
159400      MOVE ZERO                         TO WS-DEV-STOP-COUNT(
159500                                                ws-dev-tbl-idx)
159600      PERFORM 302100-BEGIN-TEST-ONE-STOP-FLAG
159700         THRU 302100-END-TEST-ONE-STOP-FLAG
159800         VARYING ws-subscript-1 FROM 1 BY 1
159900           UNTIL ws-subscript-1 > ws-stop-tbl-count.
160000  302000-END-COUNT-STOP-OCCURRENCES.
160100      EXIT.
160200 
160300*******************************************************************
160400*    302100  -  ONE STOP, ONE SEEN-FLAG TEST.
160500*    DEV-SEEN-AT-STOP IS THE 88-LEVEL OVER WS-DEV-STOP-FLAG -
160600*    "Y" MEANS THE IDENTIFIER WAS REGISTERED AT THAT STOP AT
160700*    LEAST ONCE DURING U4.
160800*******************************************************************
160900  302100-BEGIN-TEST-ONE-STOP-FLAG.
161000      IF DEV-SEEN-AT-STOP(ws-dev-tbl-idx, ws-subscript-1)
161100          ADD 1 TO WS-DEV-STOP-COUNT(ws-dev-tbl-idx)
161200      END-IF.
161300  302100-END-TEST-ONE-STOP-FLAG.
161400      EXIT.
161500 
161600******************************************************************
161700*    311000  -  FACTOR 1, STOP COVERAGE (MAX 0.4).
161800*    AN IDENTIFIER SEEN AT ALL FIVE CONFIGURED STOPS EARNS THE FULL
161900*    0.4 HERE; ONE SEEN AT JUST TWO OF FIVE EARNS 0.4 * (2/5) = 0.16 -
162000*    STOP COVERAGE IS DELIBERATELY THE LARGEST SINGLE FACTOR IN THE
162100*    SCORE SINCE IT IS THE MOST DIRECT MEASURE OF "FOLLOWED THE
162200*    ROUTE."
162300******************************************************************
162400  311000-BEGIN-SCORE-STOP-COVERAGE.
162500      COMPUTE WS-DEV-SCORE(ws-dev-tbl-idx) ROUNDED =
162600              WS-DEV-SCORE(ws-dev-tbl-idx)
162700                  + (WS-DEV-STOP-COUNT(ws-dev-tbl-idx)
162800                       / ws-stop-tbl-count) * 0.4.
162900  311000-END-SCORE-STOP-COVERAGE.
163000      EXIT.
163100 
163200******************************************************************
163300*    312000  -  FACTOR 2, IDENTIFIER KIND.
163400*    A BSSID IS THE STRONGEST KIND OF IDENTIFIER (A DEVICE ACTIVELY
163500*    BROADCASTING) AND SCORES HIGHEST; A PROBE REQUEST JUST MEANS A
163600*    DEVICE ASKED ABOUT A NETWORK NAME IT REMEMBERS AND SCORES IN
163700*    THE MIDDLE; AN ADVERTISED SSID ON ITS OWN IS THE WEAKEST OF
163800*    THE THREE AND SCORES LOWEST.
163900******************************************************************
164000  312000-BEGIN-SCORE-IDENTIFIER-KIND.
164100      EVALUATE WS-DEV-TYPE(ws-dev-tbl-idx)
164200          WHEN 'B'
164300              ADD 0.2  TO WS-DEV-SCORE(ws-dev-tbl-idx)
164400          WHEN 'P'
164500              ADD 0.15 TO WS-DEV-SCORE(ws-dev-tbl-idx)
164600          WHEN 'S'
164700              ADD 0.05 TO WS-DEV-SCORE(ws-dev-tbl-idx)
164800      END-EVALUATE.
164900  312000-END-SCORE-IDENTIFIER-KIND.
165000      EXIT.
165100 
165200******************************************************************
165300*    313000  -  FACTOR 3, COMMON-SSID PENALTY.
165400*    THE PENALTY IS LARGER THAN THE MAXIMUM POSSIBLE GAIN FROM
165500*    FACTOR 2 (IDENTIFIER KIND) ALONE - A COMMON-SSID IDENTIFIER
165600*    CANNOT SCORE HIGH ON KIND AND COMMON-NAME AT THE SAME TIME
165700*    AND STILL LOOK THREATENING WITHOUT GENUINE STOP COVERAGE
165800*    BEHIND IT.
165900******************************************************************
166000  313000-BEGIN-SCORE-COMMON-SSID-PENALTY.
166100      IF (WS-DEV-TYPE(ws-dev-tbl-idx) = 'S' OR
166200          WS-DEV-TYPE(ws-dev-tbl-idx) = 'P')
166300      AND DEV-IS-COMMON-SSID(ws-dev-tbl-idx)
166400          SUBTRACT 0.3 FROM WS-DEV-SCORE(ws-dev-tbl-idx)
166500      END-IF.
166600  313000-END-SCORE-COMMON-SSID-PENALTY.
166700      EXIT.
166800 
166900******************************************************************
167000*    314000  -  FACTOR 4, SIGNAL STRENGTH (MAX 0.2).
167100******************************************************************
167200  314000-BEGIN-SCORE-SIGNAL-STRENGTH.
167300      MOVE ZERO                          TO ws-signal-total
167400      MOVE ZERO                          TO ws-signal-count
167500 
167600      PERFORM 314100-BEGIN-ACCUM-ONE-SIGNAL
167700         THRU 314100-END-ACCUM-ONE-SIGNAL
167800         VARYING ws-subscript-1 FROM 1 BY 1
167900           UNTIL ws-subscript-1 > ws-stop-tbl-count
168000 
168100*    AN IDENTIFIER NEVER SEEN WITH A NONZERO SIGNAL READING (NO
168200*    BSSID OBSERVATIONS, OR A DEVICE TYPE THAT CARRIES NO SIGNAL
168300*    AT ALL) SKIPS FACTOR 4 ENTIRELY RATHER THAN SCORING AGAINST
168400*    AN AVERAGE OF ZERO dBm, WHICH WOULD BE A FICTION.
168500      IF ws-signal-count > ZERO
168600*    AN IDENTIFIER NEVER SEEN WITH A NONZERO SIGNAL READING (NO
168700*    BSSID OBSERVATIONS, OR A DEVICE TYPE THAT CARRIES NO SIGNAL
168800*    AT ALL) SKIPS FACTOR 4 ENTIRELY RATHER THAN SCORING AGAINST
168900*    AN AVERAGE OF ZERO dBm, WHICH WOULD BE A FICTION.
169000          COMPUTE ws-signal-average ROUNDED =
169100                  ws-signal-total / ws-signal-count
169200 
169300*    FOUR SIGNAL-STRENGTH BUCKETS, STRONGEST FIRST - A PHONE
169400*    SITTING RIGHT AT A STOP READS MUCH STRONGER THAN ONE PASSING
169500*    BY ON THE STREET, SO SIGNAL STRENGTH IS A USEFUL (IF MINOR,
169600*    MAX 0.2) CORROBORATING FACTOR.
169700          EVALUATE TRUE
169800              WHEN ws-signal-average > -50
169900                  ADD 0.2  TO WS-DEV-SCORE(ws-dev-tbl-idx)
170000              WHEN ws-signal-average > -65
170100                  ADD 0.15 TO WS-DEV-SCORE(ws-dev-tbl-idx)
170200              WHEN ws-signal-average > -75
170300                  ADD 0.1  TO WS-DEV-SCORE(ws-dev-tbl-idx)
170400              WHEN OTHER
170500                  ADD 0.05 TO WS-DEV-SCORE(ws-dev-tbl-idx)
170600          END-EVALUATE
170700      END-IF.
170800  314000-END-SCORE-SIGNAL-STRENGTH.
170900      EXIT.
171000 
171100*******************************************************************
171200*    314100  -  ACCUMULATE ONE STOP'S BEST SIGNAL READING.
171300*    A ZERO READING MEANS THE IDENTIFIER WAS NEVER SEEN AT THAT
171400*    STOP WITH A SIGNAL VALUE (ONLY BSSIDS CARRY ONE, AND ONLY IF
171500*    THE OBSERVATION CARD REPORTED IT) - ZERO ENTRIES ARE LEFT
171600*    OUT OF BOTH THE TOTAL AND THE COUNT SO THEY CANNOT DRAG THE
171700*    AVERAGE TOWARD ZERO AND MASK A GENUINELY WEAK SIGNAL.
171800*******************************************************************
171900  314100-BEGIN-ACCUM-ONE-SIGNAL.
172000      IF WS-DEV-SIGNAL(ws-dev-tbl-idx, ws-subscript-1)
172100         NOT = ZERO
172200          ADD WS-DEV-SIGNAL(ws-dev-tbl-idx, ws-subscript-1)
172300            TO ws-signal-total
172400          ADD 1 TO ws-signal-count
172500      END-IF.
172600  314100-END-ACCUM-ONE-SIGNAL.
172700      EXIT.
172800 
172900******************************************************************
173000*    315000  -  FACTOR 5, UNKNOWN MANUFACTURER.
173100*    APPLIES TO BSSIDS ONLY - SSIDS AND PROBES HAVE NO HARDWARE
173200*    ADDRESS TO LOOK UP A MANUFACTURER FOR IN THE FIRST PLACE.  AN
173300*    UNRECOGNIZED OUI IS A MILD SIGNAL (SPOOFED OR RANDOMIZED MAC
173400*    ADDRESSES OFTEN FALL OUTSIDE THE KNOWN-VENDOR RANGES) RATHER
173500*    THAN A STRONG ONE, HENCE THE SMALL 0.1 ADD.
173600******************************************************************
173700  315000-BEGIN-SCORE-UNKNOWN-MANUFACTURER.
173800      IF WS-DEV-TYPE(ws-dev-tbl-idx) = 'B'
173900      AND WS-DEV-MFR(ws-dev-tbl-idx) = "UNKNOWN"
174000          ADD 0.1 TO WS-DEV-SCORE(ws-dev-tbl-idx)
174100      END-IF.
174200  315000-END-SCORE-UNKNOWN-MANUFACTURER.
174300      EXIT.
174400 
174500******************************************************************
174600*    316000  -  FACTOR 6, SAME-DAY TIME CORRELATION.
174700*    REQUIRES BOTH MULTIPLE STOPS AND A SMALL (1-2) DISTINCT-DATE
174800*    COUNT - AN IDENTIFIER SEEN AT THREE STOPS BUT SPREAD ACROSS
174900*    EIGHT DIFFERENT CALENDAR DATES LOOKS LIKE ORDINARY REPEAT
175000*    TRAFFIC, NOT SOMEONE WHO SHADOWED THE ROUTE IN A SINGLE
175100*    OUTING.
175200******************************************************************
175300  316000-BEGIN-SCORE-TIME-CORRELATION.
175400*    FACTOR 6 ONLY EVER ADDS - A DEVICE THAT DOES NOT MEET BOTH
175500*    CONDITIONS SIMPLY SCORES 0.1 LOWER ON THIS FACTOR, NOT
175600*    NEGATIVELY; THERE IS NO PENALTY SIDE TO TIME CORRELATION.
175700      IF WS-DEV-STOP-COUNT(ws-dev-tbl-idx) >= 2
175800      AND WS-DEV-DATE-COUNT(ws-dev-tbl-idx) > ZERO
175900      AND WS-DEV-DATE-COUNT(ws-dev-tbl-idx) <= 2
176000          ADD 0.1 TO WS-DEV-SCORE(ws-dev-tbl-idx)
176100      END-IF.
176200  316000-END-SCORE-TIME-CORRELATION.
176300      EXIT.
176400 
176500******************************************************************
176600*    317000  -  CLAMP THE SCORE TO [0.000, 1.000].
176700*    THE SIX FACTORS ABOVE CAN IN THEORY SUM PAST 1.000 (EVERY ADD
176800*    FIRING AT ONCE) OR, WITH THE COMMON-SSID PENALTY, BELOW ZERO -
176900*    THE REPORT'S SCORE COLUMN IS DOCUMENTED AS 0.000-1.000 AND
177000*    MUST NEVER PRINT OUTSIDE THAT RANGE.
177100******************************************************************
177200  317000-BEGIN-CLAMP-SCORE.
177300*    BOTH ENDS OF THE RANGE ARE CHECKED INDEPENDENTLY RATHER THAN
177400*    WITH AN EVALUATE, SINCE EITHER, BOTH OR NEITHER COULD APPLY
177500*    DEPENDING ON HOW THE SIX FACTORS ABOVE NETTED OUT.
177600      IF WS-DEV-SCORE(ws-dev-tbl-idx) < ZERO
177700          MOVE ZERO TO WS-DEV-SCORE(ws-dev-tbl-idx)
177800      END-IF
177900      IF WS-DEV-SCORE(ws-dev-tbl-idx) > 1
178000          MOVE 1    TO WS-DEV-SCORE(ws-dev-tbl-idx)
178100      END-IF.
178200  317000-END-CLAMP-SCORE.
178300      EXIT.
178400 
178500******************************************************************
178600*    320000  -  OUTPUT PROCEDURE, BUILD SORTED SUSPICIOUS ROWS.
178700*    SORT OUTPUT PROCEDURE - RETURNS ROWS IN THE ORDER THE SORT
178800*    VERB ABOVE ESTABLISHED, SO THIS LOOP NEVER RE-SORTS ANYTHING;
178900*    IT ONLY COPIES EACH RETURNED ROW INTO THE SUSPICIOUS TABLE AND
179000*    TALLIES THE PER-CATEGORY COUNT USED AT 450000 BELOW.
179100******************************************************************
179200  320000-BEGIN-BUILD-CATEGORY-ROWS.
179300      MOVE 'N'                       TO ws-SortFile-eof
179400      PERFORM 320100-BEGIN-BUILD-ONE-CATEGORY-ROW
179500         THRU 320100-END-BUILD-ONE-CATEGORY-ROW
179600           UNTIL sw-SortFile-eof-Y.
179700  320000-END-BUILD-CATEGORY-ROWS.
179800      EXIT.
179900 
180000******************************************************************
180100*    320100  -  ONE SORT-RETURN / ONE SUSPICIOUS-ROW BUILD.
180200*    ALSO BUILDS THIS ROW'S STOP-NAME LIST (330000) WHILE THE
180300*    CORRECT DEVICE-TABLE SUBSCRIPT IS STILL SITTING IN
180400*    ws-subscript-1 - WAITING UNTIL THE REPORT-WRITER PASS WOULD
180500*    MEAN CARRYING THE SUBSCRIPT ALONG IN THE SUSPICIOUS TABLE FOR
180600*    NO REASON.
180700******************************************************************
180800  320100-BEGIN-BUILD-ONE-CATEGORY-ROW.
180900      RETURN SortFile INTO sd-Sort-rec
181000          AT END
181100              SET sw-SortFile-eof-Y TO TRUE
181200      END-RETURN
181300 
181400      IF NOT sw-SortFile-eof-Y
181500          IF ws-susp-tbl-count < 500
181600              ADD 1 TO ws-susp-tbl-count
181700              SET ws-susp-idx TO ws-susp-tbl-count
181800 
181900*    THE SORTED ROW CARRIES ONLY THE ORIGINAL DEVICE-TABLE
182000*    SUBSCRIPT, CATEGORY, STOP COUNT AND SCORE - EVERYTHING ELSE
182100*    THE REPORT NEEDS (ID TEXT, STOP-NAME LIST) IS PULLED BACK OUT
182200*    OF THE DEVICE TABLE BELOW USING THAT SUBSCRIPT.
182300              MOVE SD-SORT-DEV-IDX            TO ws-subscript-1
182400              MOVE SD-SORT-CATSEQ             TO
182500                                        ws-susp-catseq(ws-susp-idx)
182600              MOVE WS-DEV-ID(ws-subscript-1)  TO
182700                                        ws-susp-id(ws-susp-idx)
182800              MOVE WS-DEV-STOP-COUNT(ws-subscript-1) TO
182900                                        ws-susp-stopcount(ws-susp-idx)
183000              MOVE WS-DEV-SCORE(ws-subscript-1) TO
183100                                        ws-susp-score(ws-susp-idx)
183200 
183300              PERFORM 330000-BEGIN-BUILD-STOP-NAME-LIST
183400                 THRU 330000-END-BUILD-STOP-NAME-LIST
183500              MOVE ws-name-sort-list-text TO
183600                                        ws-susp-stopnames(ws-susp-idx)
183700 
183800              EVALUATE SD-SORT-CATSEQ
183900                  WHEN 1 ADD 1 TO ws-susp-bssid-count
184000                  WHEN 2 ADD 1 TO ws-susp-ssid-count
184100                  WHEN 3 ADD 1 TO ws-susp-probe-count
184200              END-EVALUATE
184300          END-IF
184400      END-IF.
184500  320100-END-BUILD-ONE-CATEGORY-ROW.
184600      EXIT.
184700 
184800******************************************************************
184900*    330000  -  BUILD THE ALPHABETICAL STOP-NAME LIST FOR THE
185000*    IDENTIFIER CURRENTLY IN ws-subscript-1 OF THE DEVICE TABLE.
185100*    THREE STEPS: FIND WHICH STOPS THIS IDENTIFIER WAS SEEN AT
185200*    (330100), ALPHABETIZE THE NAMES (331000), THEN FORMAT THEM
185300*    INTO ONE COMMA-SEPARATED TEXT STRING (332000) FOR THE
185400*    SUSPICIOUS-SECTION DETAIL LINE.
185500******************************************************************
185600  330000-BEGIN-BUILD-STOP-NAME-LIST.
185700      MOVE ZERO                        TO ws-name-sort-count
185800      MOVE SPACES                      TO ws-name-sort-list-text
185900 
186000      PERFORM 330100-BEGIN-TEST-ONE-STOP-FOR-NAME
186100         THRU 330100-END-TEST-ONE-STOP-FOR-NAME
186200         VARYING ws-subscript-2 FROM 1 BY 1
186300           UNTIL ws-subscript-2 > ws-stop-tbl-count
186400 
186500      PERFORM 331000-BEGIN-SORT-STOP-NAMES
186600         THRU 331000-END-SORT-STOP-NAMES
186700 
186800      PERFORM 332000-BEGIN-FORMAT-STOP-NAME-LIST
186900         THRU 332000-END-FORMAT-STOP-NAME-LIST.
187000  330000-END-BUILD-STOP-NAME-LIST.
187100      EXIT.
187200 
187300*******************************************************************
187400*    330100  -  ONE STOP, ONE "WAS THIS IDENTIFIER SEEN HERE" TEST.
187500*    FEEDS THE STOP-NAME LIST THAT ENDS UP ON THE SUSPICIOUS
187600*    SECTION LINE FOR THIS IDENTIFIER (440000/441100) - UP TO
187700*    FIVE NAMES SINCE THERE ARE AT MOST FIVE CONFIGURED STOPS.
187800*******************************************************************
187900  330100-BEGIN-TEST-ONE-STOP-FOR-NAME.
188000*    ws-subscript-1 IS STILL POINTING AT THIS ROW'S DEVICE-TABLE
188100*    ENTRY FROM THE CALLER (320100) - NOT RE-DERIVED HERE.
188200      IF DEV-SEEN-AT-STOP(ws-subscript-1, ws-subscript-2)
188300          ADD 1 TO ws-name-sort-count
188400          SET ws-name-sort-idx TO ws-name-sort-count
188500          MOVE ws-stop-tbl-name(ws-subscript-2)
188600            TO ws-name-sort-entry(ws-name-sort-idx)
188700      END-IF.
188800  330100-END-TEST-ONE-STOP-FOR-NAME.
188900      EXIT.
189000 
189100******************************************************************
189200*    331000  -  BUBBLE-SORT THE (AT MOST 5) STOP NAMES INTO
189300*    ALPHABETICAL ORDER - SAME "KEEP THE ONE WANTED" COMPARE
189400*    NumGrTrT USES FOR TWO VALUES, REPEATED PAIRWISE.
189500******************************************************************
189600  331000-BEGIN-SORT-STOP-NAMES.
189700      IF ws-name-sort-count >= 2
189800          PERFORM 331100-BEGIN-SORT-ONE-OUTER-PASS
189900             THRU 331100-END-SORT-ONE-OUTER-PASS
190000             VARYING ws-name-sort-outer FROM 1 BY 1
190100               UNTIL ws-name-sort-outer > ws-name-sort-count - 1
190200      END-IF.
190300  331000-END-SORT-STOP-NAMES.
190400      EXIT.
190500 
190600*******************************************************************
190700*    331100  -  ONE OUTER PASS OF THE STOP-NAME BUBBLE SORT.
190800*    AT MOST FIVE ENTRIES, SO A BUBBLE SORT IS PLENTY - NO
190900*    JUSTIFICATION FOR ANYTHING FANCIER ON A LIST THIS SHORT.
191000*******************************************************************
191100  331100-BEGIN-SORT-ONE-OUTER-PASS.
191200      PERFORM 331200-BEGIN-SORT-ONE-PAIR
191300         THRU 331200-END-SORT-ONE-PAIR
191400         VARYING ws-name-sort-inner FROM 1 BY 1
191500           UNTIL ws-name-sort-inner >
191600                 ws-name-sort-count - ws-name-sort-outer.
191700  331100-END-SORT-ONE-OUTER-PASS.
191800      EXIT.
191900 
192000*******************************************************************
192100*    331200  -  ONE ADJACENT PAIR, SWAP IF OUT OF ORDER.
192200*    STRAIGHT ALPHABETICAL COMPARE ON THE STOP-NAME TEXT - THE
192300*    REPORT LINE READS BETTER TO THE FIELD AUDIT REVIEWER WITH
192400*    THE STOP NAMES IN A PREDICTABLE ORDER RATHER THAN WHATEVER
192500*    ORDER U3 HAPPENED TO ASSIGN THEM IN.
192600*******************************************************************
192700  331200-BEGIN-SORT-ONE-PAIR.
192800      IF ws-name-sort-entry(ws-name-sort-inner) >
192900         ws-name-sort-entry(ws-name-sort-inner + 1)
193000          MOVE ws-name-sort-entry(ws-name-sort-inner)
193100            TO ws-name-sort-temp
193200          MOVE ws-name-sort-entry(ws-name-sort-inner + 1)
193300            TO ws-name-sort-entry(ws-name-sort-inner)
193400          MOVE ws-name-sort-temp
193500            TO ws-name-sort-entry(ws-name-sort-inner + 1)
193600      END-IF.
193700  331200-END-SORT-ONE-PAIR.
193800      EXIT.
193900 
194000*******************************************************************
194100*    332000  -  BUILD THE COMMA-SEPARATED STOP-NAME TEXT.
194200*    EACH NAME IS TRIMMED OF TRAILING BLANKS (900100) BEFORE IT
194300*    IS STRUNG IN, SO "UNION STATION" AND "5TH AVENUE" COME OUT
194400*    AS "UNION STATION, 5TH AVENUE" RATHER THAN WITH A RAGGED
194500*    BLOCK OF SPACES BETWEEN THEM.
194600*******************************************************************
194700  332000-BEGIN-FORMAT-STOP-NAME-LIST.
194800      MOVE SPACES                      TO ws-name-sort-list-text
194900      MOVE ZERO                        TO ws-name-sort-outlen
195000 
195100      PERFORM 332100-BEGIN-FORMAT-ONE-STOP-NAME
195200         THRU 332100-END-FORMAT-ONE-STOP-NAME
195300         VARYING ws-name-sort-idx FROM 1 BY 1
195400           UNTIL ws-name-sort-idx > ws-name-sort-count.
195500  332000-END-FORMAT-STOP-NAME-LIST.
195600      EXIT.
195700 
195800*******************************************************************
195900*    332100  -  APPEND ONE TRIMMED STOP NAME TO THE LIST TEXT.
196000*    THE FIRST NAME IS MOVED IN WITH NO SEPARATOR; EVERY NAME
196100*    AFTER THE FIRST IS STRUNG ON BEHIND A ", " SEPARATOR AND
196200*    ws-name-sort-outlen IS ADVANCED TO TRACK WHERE THE NEXT
196300*    APPEND STARTS.
196400*******************************************************************
196500  332100-BEGIN-FORMAT-ONE-STOP-NAME.
196600      MOVE SPACES                   TO WS-TRIM-SOURCE
196700      MOVE ws-name-sort-entry(ws-name-sort-idx)
196800        TO WS-TRIM-SOURCE(1:20)
196900      PERFORM 900100-BEGIN-COMPUTE-TRIM-LEN
197000         THRU 900100-END-COMPUTE-TRIM-LEN
197100 
197200      IF ws-name-sort-idx = 1
197300          MOVE WS-TRIM-SOURCE(1:WS-TRIM-LEN)
197400            TO ws-name-sort-list-text
197500          MOVE WS-TRIM-LEN            TO ws-name-sort-outlen
197600      ELSE
197700          STRING ws-name-sort-list-text(1:ws-name-sort-outlen)
197800                 ", "
197900                 WS-TRIM-SOURCE(1:WS-TRIM-LEN)
198000              DELIMITED BY SIZE
198100            INTO ws-name-sort-list-text
198200          ADD WS-TRIM-LEN TO ws-name-sort-outlen
198300          ADD 2           TO ws-name-sort-outlen
198400      END-IF.
198500  332100-END-FORMAT-ONE-STOP-NAME.
198600      EXIT.
198700 
198800******************************************************************
198900*    400000  -  U9, REPORT WRITER.
199000*    FIVE SECTIONS, ALWAYS IN THIS ORDER, MATCHING THE FA-0158
199100*    LAYOUT: HEADER, CONFIGURED STOPS, DATA SUMMARY, SUSPICIOUS
199200*    IDENTIFIERS, ANALYSIS SUMMARY - A REVIEWER WHO HAS SEEN ONE
199300*    STOPCOMP REPORT KNOWS WHERE TO LOOK ON EVERY OTHER ONE.
199400******************************************************************
199500  400000-BEGIN-WRITE-REPORT.
199600      PERFORM 410000-BEGIN-WRITE-HEADER
199700         THRU 410000-END-WRITE-HEADER
199800 
199900      PERFORM 420000-BEGIN-WRITE-CONFIGURED-STOPS
200000         THRU 420000-END-WRITE-CONFIGURED-STOPS
200100 
200200      PERFORM 430000-BEGIN-WRITE-DATA-SUMMARY
200300         THRU 430000-END-WRITE-DATA-SUMMARY
200400 
200500      PERFORM 440000-BEGIN-WRITE-SUSPICIOUS-SECTION
200600         THRU 440000-END-WRITE-SUSPICIOUS-SECTION
200700 
200800      PERFORM 450000-BEGIN-WRITE-ANALYSIS-SUMMARY
200900         THRU 450000-END-WRITE-ANALYSIS-SUMMARY.
201000  400000-END-WRITE-REPORT.
201100      EXIT.
201200 
201300*******************************************************************
201400*    410000  -  REPORT HEADER BLOCK.
201500*    TITLE, RUN DATE/TIME, AND THE THREE RUN-PARAMETER LINES
201600*    (MINIMUM OCCURRENCES, SEARCH RADIUS, FILTERING IN EFFECT) -
201700*    A REVIEWER PICKING UP THIS REPORT COLD SHOULD BE ABLE TO
201800*    TELL FROM THE HEADER ALONE WHAT THRESHOLDS PRODUCED IT,
201900*    WITHOUT HAVING TO GO BACK TO THE STOP-FILE CONTROL CARD.
202000*******************************************************************
202100  410000-BEGIN-WRITE-HEADER.
202200      WRITE f-ReportFile-rec FROM WS-RPT-SEP-LINE
202300 
202400      MOVE SPACES                  TO WS-RPT-TEXT-LINE
202500      STRING "STOP COMPARISON REPORT" DELIMITED BY SIZE
202600        INTO WS-RPT-TEXT
202700      WRITE f-ReportFile-rec FROM WS-RPT-TEXT-LINE
202800 
202900      WRITE f-ReportFile-rec FROM WS-RPT-SEP-LINE
203000 
203100      MOVE SPACES                  TO WS-RPT-TEXT-LINE
203200      STRING "Generated: " DELIMITED BY SIZE
203300             ws-run-date-fmt        DELIMITED BY SIZE
203400             " "                    DELIMITED BY SIZE
203500             ws-run-time(1:2) ":" ws-run-time(3:2)
203600                  ":" ws-run-time(5:2) DELIMITED BY SIZE
203700        INTO WS-RPT-TEXT
203800      WRITE f-ReportFile-rec FROM WS-RPT-TEXT-LINE
203900 
204000*    THE THREE RUN-PARAMETER LINES BELOW LET A REVIEWER TELL AT A
204100*    GLANCE WHAT THRESHOLDS PRODUCED THIS REPORT WITHOUT HAVING
204200*    TO GO BACK TO THE CONTROL CARD OR THE STOP FILE.
204300      MOVE ws-stop-min-occur       TO ws-min-occur-edit
204400      MOVE SPACES                  TO WS-RPT-TEXT-LINE
204500      STRING "Minimum occurrences threshold: "
204600                                    DELIMITED BY SIZE
204700             ws-min-occur-edit      DELIMITED BY SIZE
204800        INTO WS-RPT-TEXT
204900      WRITE f-ReportFile-rec FROM WS-RPT-TEXT-LINE
205000 
205100      MOVE ws-stop-radius-m        TO ws-radius-edit
205200      MOVE SPACES                  TO WS-RPT-TEXT-LINE
205300      STRING "Search radius: " DELIMITED BY SIZE
205400             ws-radius-edit        DELIMITED BY SIZE
205500             " meters"             DELIMITED BY SIZE
205600        INTO WS-RPT-TEXT
205700      WRITE f-ReportFile-rec FROM WS-RPT-TEXT-LINE
205800 
205900      MOVE SPACES                  TO WS-RPT-TEXT-LINE
206000      IF ws-ign-mac-tbl-count = ZERO
206100      AND ws-ign-ssid-tbl-count = ZERO
206200          STRING "Filtering: None" DELIMITED BY SIZE
206300            INTO WS-RPT-TEXT
206400      ELSE
206500          MOVE ws-ign-mac-tbl-count  TO ws-ctr-edit
206600          MOVE ws-ign-ssid-tbl-count  TO ws-ctr-edit2
206700          STRING "Filtering: " DELIMITED BY SIZE
206800                 ws-ctr-edit         DELIMITED BY SIZE
206900                 " MACs, "           DELIMITED BY SIZE
207000                 ws-ctr-edit2        DELIMITED BY SIZE
207100                 " SSIDs"            DELIMITED BY SIZE
207200            INTO WS-RPT-TEXT
207300      END-IF
207400      WRITE f-ReportFile-rec FROM WS-RPT-TEXT-LINE.
207500  410000-END-WRITE-HEADER.
207600      EXIT.
207700 
207800*******************************************************************
207900*    420000  -  LIST THE CONFIGURED STOPS SECTION.
208000*    ONE LINE (PLUS AN OPTIONAL DESCRIPTION LINE) PER STOP, IN
208100*    THE ORDER THE STOPS WERE LOADED FROM THE STOP FILE - NOT
208200*    RE-SORTED, SINCE THAT ORDER MATCHES THE ROUTE SEQUENCE THE
208300*    FIELD CREW ACTUALLY DROVE.
208400*******************************************************************
208500  420000-BEGIN-WRITE-CONFIGURED-STOPS.
208600      MOVE SPACES                  TO WS-RPT-TEXT-LINE
208700      WRITE f-ReportFile-rec FROM WS-RPT-TEXT-LINE
208800      STRING "CONFIGURED STOPS" DELIMITED BY SIZE
208900        INTO WS-RPT-TEXT
209000      WRITE f-ReportFile-rec FROM WS-RPT-TEXT-LINE
209100 
209200      PERFORM 420100-BEGIN-WRITE-ONE-STOP-LINE
209300         THRU 420100-END-WRITE-ONE-STOP-LINE
209400         VARYING ws-stop-tbl-idx FROM 1 BY 1
209500           UNTIL ws-stop-tbl-idx > ws-stop-tbl-count.
209600  420000-END-WRITE-CONFIGURED-STOPS.
209700      EXIT.
209800 
209900*******************************************************************
210000*    420100  -  ONE STOP'S HEADER LINE (AND DESCRIPTION IF ANY).
210100*    DESCRIPTION LINE IS SUPPRESSED ENTIRELY WHEN BLANK RATHER
210200*    THAN PRINTED AS A BARE LINE - KEEPS THE CONFIGURED-STOPS
210300*    SECTION FROM BEING PADDED WITH EMPTY LINES FOR STOPS THAT
210400*    NEVER HAD A DESCRIPTION KEYED.
210500*******************************************************************
210600  420100-BEGIN-WRITE-ONE-STOP-LINE.
210700      MOVE SPACES               TO WS-RPT-STOP-LINE
210800      MOVE ws-stop-tbl-idx       TO RPT-STOP-NUM
210900      MOVE ws-stop-tbl-name(ws-stop-tbl-idx) TO RPT-STOP-NAME
211000      MOVE ws-stop-tbl-lat(ws-stop-tbl-idx)  TO RPT-STOP-LAT
211100      MOVE ws-stop-tbl-lon(ws-stop-tbl-idx)  TO RPT-STOP-LON
211200      WRITE f-ReportFile-rec FROM WS-RPT-STOP-LINE
211300 
211400      IF ws-stop-tbl-desc(ws-stop-tbl-idx) NOT = SPACES
211500          MOVE SPACES            TO WS-RPT-STOP-DESC-LINE
211600          MOVE ws-stop-tbl-desc(ws-stop-tbl-idx)
211700            TO RPT-STOP-DESC
211800          WRITE f-ReportFile-rec FROM WS-RPT-STOP-DESC-LINE
211900      END-IF.
212000  420100-END-WRITE-ONE-STOP-LINE.
212100      EXIT.
212200 
212300*******************************************************************
212400*    430000  -  DATA SUMMARY BY STOP SECTION.
212500*    RAW COUNTS - HOW MANY DISTINCT BSSIDS, SSIDS AND PROBES WERE
212600*    SEEN AT EACH STOP, REGARDLESS OF WHETHER ANY OF THEM LATER
212700*    SCORE AS SUSPICIOUS - THIS IS THE "HOW MUCH DATA DID WE
212800*    COLLECT" SECTION, NOT THE "WHAT LOOKS SUSPICIOUS" SECTION.
212900*******************************************************************
213000  430000-BEGIN-WRITE-DATA-SUMMARY.
213100      MOVE SPACES                  TO WS-RPT-TEXT-LINE
213200      WRITE f-ReportFile-rec FROM WS-RPT-TEXT-LINE
213300      STRING "DATA SUMMARY BY STOP" DELIMITED BY SIZE
213400        INTO WS-RPT-TEXT
213500      WRITE f-ReportFile-rec FROM WS-RPT-TEXT-LINE
213600 
213700      PERFORM 430100-BEGIN-WRITE-ONE-SUMMARY-LINE
213800         THRU 430100-END-WRITE-ONE-SUMMARY-LINE
213900         VARYING ws-stop-tbl-idx FROM 1 BY 1
214000           UNTIL ws-stop-tbl-idx > ws-stop-tbl-count.
214100  430000-END-WRITE-DATA-SUMMARY.
214200      EXIT.
214300 
214400*******************************************************************
214500*    430100  -  ONE STOP'S DATA-SUMMARY LINE.
214600*    PULLS DIRECTLY FROM THE PER-STOP BSSID/SSID/PROBE COUNTERS
214700*    MAINTAINED BY 222000 DURING U4 - NO RECOMPUTATION NEEDED.
214800*******************************************************************
214900  430100-BEGIN-WRITE-ONE-SUMMARY-LINE.
215000      MOVE SPACES               TO WS-RPT-SUMMARY-LINE
215100      MOVE ws-stop-tbl-name(ws-stop-tbl-idx) TO RPT-SUM-NAME
215200      MOVE ws-stop-tbl-bssids(ws-stop-tbl-idx)
215300        TO RPT-SUM-BSSIDS
215400      MOVE ws-stop-tbl-ssids(ws-stop-tbl-idx)
215500        TO RPT-SUM-SSIDS
215600      MOVE ws-stop-tbl-probes(ws-stop-tbl-idx)
215700        TO RPT-SUM-PROBES
215800      WRITE f-ReportFile-rec FROM WS-RPT-SUMMARY-LINE.
215900  430100-END-WRITE-ONE-SUMMARY-LINE.
216000      EXIT.
216100 
216200*******************************************************************
216300*    440000  -  DEVICES AT MULTIPLE STOPS SECTION.
216400*    THIS IS THE HEART OF THE REPORT FOR THE FIELD AUDIT UNIT -
216500*    EVERY IDENTIFIER THAT CLEARED THE MINIMUM-OCCURRENCE
216600*    THRESHOLD AND WAS NOT IGNORE-LISTED, BROKEN OUT BY CATEGORY
216700*    (BSSID, SSID, PROBE REQUEST) AND ORDERED WITHIN EACH CATEGORY
216800*    BY DESCENDING SCORE, THEN BY DESCENDING STOP COUNT - THE
216900*    SORT ORDER SET UP BACK AT 300000.
217000*******************************************************************
217100  440000-BEGIN-WRITE-SUSPICIOUS-SECTION.
217200      MOVE SPACES                  TO WS-RPT-TEXT-LINE
217300      WRITE f-ReportFile-rec FROM WS-RPT-TEXT-LINE
217400      STRING "DEVICES APPEARING AT MULTIPLE STOPS"
217500          DELIMITED BY SIZE
217600        INTO WS-RPT-TEXT
217700      WRITE f-ReportFile-rec FROM WS-RPT-TEXT-LINE
217800 
217900      COMPUTE ws-total-suspicious =
218000*    PRINTED AT THE TOP OF THE SUSPICIOUS SECTION SO THE REVIEWER
218100*    KNOWS AT A GLANCE WHETHER TO EXPECT ANY DETAIL LINES BELOW.
218200              ws-susp-bssid-count + ws-susp-ssid-count
218300                                  + ws-susp-probe-count
218400 
218500      IF ws-total-suspicious = ZERO
218600          MOVE SPACES               TO WS-RPT-TEXT-LINE
218700          STRING "No devices found at multiple stops."
218800              DELIMITED BY SIZE
218900            INTO WS-RPT-TEXT
219000          WRITE f-ReportFile-rec FROM WS-RPT-TEXT-LINE
219100      ELSE
219200          MOVE ws-total-suspicious      TO ws-ctr-edit
219300          MOVE SPACES                   TO WS-RPT-TEXT-LINE
219400          STRING "Total: " DELIMITED BY SIZE
219500                 ws-ctr-edit             DELIMITED BY SIZE
219600                 " suspicious identifier(s) found" DELIMITED BY SIZE
219700            INTO WS-RPT-TEXT
219800          WRITE f-ReportFile-rec FROM WS-RPT-TEXT-LINE
219900 
220000          MOVE 1 TO ws-subscript-2
220100          PERFORM 441000-BEGIN-WRITE-ONE-CATEGORY
220200             THRU 441000-END-WRITE-ONE-CATEGORY
220300          MOVE 2 TO ws-subscript-2
220400          PERFORM 441000-BEGIN-WRITE-ONE-CATEGORY
220500             THRU 441000-END-WRITE-ONE-CATEGORY
220600          MOVE 3 TO ws-subscript-2
220700          PERFORM 441000-BEGIN-WRITE-ONE-CATEGORY
220800             THRU 441000-END-WRITE-ONE-CATEGORY
220900      END-IF.
221000  440000-END-WRITE-SUSPICIOUS-SECTION.
221100      EXIT.
221200 
221300*******************************************************************
221400*    441000  -  ONE CATEGORY HEADING PLUS ITS SUSPECT LINES.
221500*    A CATEGORY WITH ZERO QUALIFYING IDENTIFIERS IS LEFT OFF THE
221600*    REPORT ENTIRELY RATHER THAN PRINTED WITH A "(0 FOUND)"
221700*    HEADING AND NOTHING UNDERNEATH IT.
221800*******************************************************************
221900  441000-BEGIN-WRITE-ONE-CATEGORY.
222000      MOVE SPACES                     TO ws-cat-name
222100      EVALUATE ws-subscript-2
222200          WHEN 1
222300              MOVE ws-susp-bssid-count TO ws-ctr-edit
222400              MOVE "BSSIDS"             TO ws-cat-name
222500          WHEN 2
222600              MOVE ws-susp-ssid-count   TO ws-ctr-edit
222700              MOVE "SSIDS"              TO ws-cat-name
222800          WHEN 3
222900              MOVE ws-susp-probe-count  TO ws-ctr-edit
223000              MOVE "PROBE REQUESTS"     TO ws-cat-name
223100      END-EVALUATE
223200 
223300      IF ws-ctr-edit NOT = ZERO
223400          MOVE SPACES                    TO WS-RPT-TEXT-LINE
223500          MOVE ws-stop-min-occur          TO ws-min-occur-edit
223600          MOVE SPACES                     TO WS-TRIM-SOURCE
223700          MOVE ws-cat-name                TO WS-TRIM-SOURCE(1:16)
223800          PERFORM 900100-BEGIN-COMPUTE-TRIM-LEN
223900             THRU 900100-END-COMPUTE-TRIM-LEN
224000          STRING WS-TRIM-SOURCE(1:WS-TRIM-LEN) DELIMITED BY SIZE
224100                 " SEEN AT "                    DELIMITED BY SIZE
224200                 ws-min-occur-edit              DELIMITED BY SIZE
224300                 "+ STOPS ("                     DELIMITED BY SIZE
224400                 ws-ctr-edit                     DELIMITED BY SIZE
224500                 " found)"                       DELIMITED BY SIZE
224600            INTO WS-RPT-TEXT
224700          WRITE f-ReportFile-rec FROM WS-RPT-TEXT-LINE
224800 
224900          PERFORM 441100-BEGIN-WRITE-ONE-SUSPECT-LINE
225000             THRU 441100-END-WRITE-ONE-SUSPECT-LINE
225100             VARYING ws-susp-idx FROM 1 BY 1
225200               UNTIL ws-susp-idx > ws-susp-tbl-count
225300      END-IF.
225400  441000-END-WRITE-ONE-CATEGORY.
225500      EXIT.
225600 
225700*******************************************************************
225800*    441100  -  ONE SUSPICIOUS-IDENTIFIER DETAIL LINE.
225900*    WALKS THE FULL SORTED SUSPICIOUS TABLE BUT ONLY PRINTS ROWS
226000*    MATCHING THE CATEGORY THE CALLER IS CURRENTLY ON - THE TABLE
226100*    IS ALREADY IN CATEGORY-THEN-SCORE ORDER COURTESY OF THE SORT
226200*    KEY, SO THIS SIMPLE FILTER IS ENOUGH TO GROUP THE OUTPUT.
226300*******************************************************************
226400  441100-BEGIN-WRITE-ONE-SUSPECT-LINE.
226500      IF ws-susp-catseq(ws-susp-idx) = ws-subscript-2
226600          MOVE SPACES            TO WS-RPT-TEXT-LINE
226700          MOVE ws-susp-stopcount(ws-susp-idx) TO ws-ctr-edit
226800 
226900          MOVE SPACES             TO WS-TRIM-SOURCE
227000          MOVE ws-susp-id(ws-susp-idx) TO WS-TRIM-SOURCE(1:32)
227100          PERFORM 900100-BEGIN-COMPUTE-TRIM-LEN
227200             THRU 900100-END-COMPUTE-TRIM-LEN
227300          MOVE WS-TRIM-SOURCE(1:WS-TRIM-LEN) TO ws-line-id
227400          MOVE WS-TRIM-LEN                    TO ws-line-id-len
227500 
227600          MOVE SPACES             TO WS-TRIM-SOURCE
227700          MOVE ws-susp-stopnames(ws-susp-idx)
227800            TO WS-TRIM-SOURCE(1:108)
227900          PERFORM 900100-BEGIN-COMPUTE-TRIM-LEN
228000             THRU 900100-END-COMPUTE-TRIM-LEN
228100 
228200          STRING "  "                       DELIMITED BY SIZE
228300                 ws-line-id(1:ws-line-id-len)
228400                                             DELIMITED BY SIZE
228500                 " - "                       DELIMITED BY SIZE
228600                 ws-ctr-edit                 DELIMITED BY SIZE
228700                 " stop(s): "                DELIMITED BY SIZE
228800                 WS-TRIM-SOURCE(1:WS-TRIM-LEN)
228900                                             DELIMITED BY SIZE
229000            INTO WS-RPT-TEXT
229100          WRITE f-ReportFile-rec FROM WS-RPT-TEXT-LINE
229200      END-IF.
229300  441100-END-WRITE-ONE-SUSPECT-LINE.
229400      EXIT.
229500 
229600*******************************************************************
229700*    450000  -  U9, CLOSING ANALYSIS SUMMARY SECTION.
229800*    TOTALS THE RUN FOR THE REVIEWER WHO SKIPS STRAIGHT TO THE
229900*    LAST PAGE - STOPS CONFIGURED, DISTINCT IDENTIFIERS OF EACH
230000*    KIND, HOW MANY OF THOSE CAME BACK SUSPICIOUS, AND (FA-0260)
230100*    HOW MANY OF THE SUSPICIOUS SSID/PROBE IDENTIFIERS WERE ALSO
230200*    ON THE COMMON-NAME LIST - A HIGH COUNT THERE TELLS THE
230300*    REVIEWER THE COMMON-SSID PENALTY (FACTOR 3) IS DOING REAL
230400*    WORK AND THE RUN IS NOT JUST FLAGGING EVERY COFFEE-SHOP
230500*    HOTSPOT ALONG THE ROUTE.
230600*******************************************************************
230700  450000-BEGIN-WRITE-ANALYSIS-SUMMARY.
230800      MOVE SPACES                    TO WS-RPT-TEXT-LINE
230900      WRITE f-ReportFile-rec FROM WS-RPT-TEXT-LINE
231000      STRING "ANALYSIS SUMMARY" DELIMITED BY SIZE
231100        INTO WS-RPT-TEXT
231200      WRITE f-ReportFile-rec FROM WS-RPT-TEXT-LINE
231300 
231400      MOVE ws-stop-tbl-count          TO ws-ctr-edit
231500      MOVE SPACES                     TO WS-RPT-TEXT-LINE
231600      STRING "Total stops configured: " DELIMITED BY SIZE
231700             ws-ctr-edit                DELIMITED BY SIZE
231800        INTO WS-RPT-TEXT
231900      WRITE f-ReportFile-rec FROM WS-RPT-TEXT-LINE
232000 
232100*    RAW COUNTS FIRST (HOW MANY DISTINCT IDENTIFIERS OF EACH KIND
232200*    WERE SEEN AT ALL), THEN THE SUSPICIOUS COUNTS BELOW (HOW
232300*    MANY OF THOSE CLEARED THE THRESHOLD) - THE GAP BETWEEN THE
232400*    TWO TELLS THE REVIEWER HOW SELECTIVE THE RUN'S SCORING WAS.
232500      MOVE ws-dev-bssid-count          TO ws-ctr-edit
232600      MOVE SPACES                      TO WS-RPT-TEXT-LINE
232700      STRING "Distinct BSSIDs: " DELIMITED BY SIZE
232800             ws-ctr-edit          DELIMITED BY SIZE
232900        INTO WS-RPT-TEXT
233000      WRITE f-ReportFile-rec FROM WS-RPT-TEXT-LINE
233100 
233200      MOVE ws-dev-ssid-count           TO ws-ctr-edit
233300      MOVE SPACES                      TO WS-RPT-TEXT-LINE
233400      STRING "Distinct SSIDs: " DELIMITED BY SIZE
233500             ws-ctr-edit         DELIMITED BY SIZE
233600        INTO WS-RPT-TEXT
233700      WRITE f-ReportFile-rec FROM WS-RPT-TEXT-LINE
233800 
233900      MOVE ws-dev-probe-count          TO ws-ctr-edit
234000      MOVE SPACES                      TO WS-RPT-TEXT-LINE
234100      STRING "Distinct probe requests: " DELIMITED BY SIZE
234200             ws-ctr-edit                 DELIMITED BY SIZE
234300        INTO WS-RPT-TEXT
234400      WRITE f-ReportFile-rec FROM WS-RPT-TEXT-LINE
234500 
234600      MOVE ws-susp-bssid-count         TO ws-ctr-edit
234700      MOVE SPACES                      TO WS-RPT-TEXT-LINE
234800      STRING "Suspicious BSSIDs: " DELIMITED BY SIZE
234900             ws-ctr-edit             DELIMITED BY SIZE
235000        INTO WS-RPT-TEXT
235100      WRITE f-ReportFile-rec FROM WS-RPT-TEXT-LINE
235200 
235300      MOVE ws-susp-ssid-count          TO ws-ctr-edit
235400      MOVE SPACES                      TO WS-RPT-TEXT-LINE
235500      STRING "Suspicious SSIDs: " DELIMITED BY SIZE
235600             ws-ctr-edit            DELIMITED BY SIZE
235700        INTO WS-RPT-TEXT
235800      WRITE f-ReportFile-rec FROM WS-RPT-TEXT-LINE
235900 
236000      MOVE ws-susp-probe-count         TO ws-ctr-edit
236100      MOVE SPACES                      TO WS-RPT-TEXT-LINE
236200      STRING "Suspicious probe requests: " DELIMITED BY SIZE
236300             ws-ctr-edit                   DELIMITED BY SIZE
236400        INTO WS-RPT-TEXT
236500      WRITE f-ReportFile-rec FROM WS-RPT-TEXT-LINE
236600      MOVE ws-common-ssid-flagged-cnt  TO ws-ctr-edit
236700      MOVE SPACES                      TO WS-RPT-TEXT-LINE
236800      STRING "SSID/probe identifiers on the common-name list: "
236900          DELIMITED BY SIZE
237000             ws-ctr-edit               DELIMITED BY SIZE
237100        INTO WS-RPT-TEXT
237200      WRITE f-ReportFile-rec FROM WS-RPT-TEXT-LINE
237300 
237400      WRITE f-ReportFile-rec FROM WS-RPT-SEP-LINE.
237500  450000-END-WRITE-ANALYSIS-SUMMARY.
237600      EXIT.
237700 
237800******************************************************************
237900*    900000  -  RUN TERMINATION.
238000*    THE DISPLAY LINES HERE GO TO THE JOB LOG, NOT THE REPORT FILE -
238100*    THEY ARE THE FIRST THING AN OPERATOR CHECKS WHEN A RUN IS
238200*    SUSPECTED OF HAVING SEEN A SHORT OR EMPTY OBSERVATION FILE.
238300******************************************************************
238400  900000-BEGIN-TERMINATE.
238500      CLOSE ObsFile
238600      CLOSE ReportFile
238700 
238800*    A SHORT RUN-RECAP TO THE JOB LOG - THE SAME SIX COUNTS A
238900*    REVIEWER WOULD OTHERWISE HAVE TO OPEN THE REPORT FILE TO
239000*    FIND, AVAILABLE WITHOUT WAITING FOR THE SPOOL.
239100      DISPLAY SPACE
239200      DISPLAY "STOPCOMP COMPLETE."
239300      DISPLAY "Observation records read : " ws-obs-records-read
239400      DISPLAY "Records skipped, no GPS  : " ws-obs-no-gps
239500      DISPLAY "Records skipped, no stop : " ws-obs-no-stop
239600      DISPLAY "Distinct BSSIDs tracked  : " ws-dev-bssid-count
239700      DISPLAY "Distinct SSIDs tracked   : " ws-dev-ssid-count
239800      DISPLAY "Distinct probes tracked  : " ws-dev-probe-count
239900      DISPLAY "Suspicious identifiers   : " ws-total-suspicious.
240000  900000-END-TERMINATE.
240100      EXIT.
240200 
240300******************************************************************
240400*    900100  -  TRAILING-BLANK TRIM.  SCANS BACK FROM THE END OF
240500*    WS-TRIM-SOURCE UNTIL IT FINDS A NON-BLANK BYTE, THE WAY A
240600*    CLERK WOULD RUN A FINGER BACK ALONG A PUNCHED LINE LOOKING
240700*    FOR WHERE THE TEXT STOPS.  RESULT LEFT IN WS-TRIM-LEN
240800*    (MINIMUM 1) FOR REFERENCE MODIFICATION BY THE CALLER.
240900******************************************************************
241000  900100-BEGIN-COMPUTE-TRIM-LEN.
241100      MOVE 132 TO WS-TRIM-LEN
241200 
241300      PERFORM 900150-BEGIN-SCAN-FOR-TRIM
241400         THRU 900150-END-SCAN-FOR-TRIM
241500         UNTIL WS-TRIM-LEN = ZERO
241600            OR WS-TRIM-SOURCE(WS-TRIM-LEN:1) NOT = SPACE
241700 
241800      IF WS-TRIM-LEN = ZERO
241900          MOVE 1 TO WS-TRIM-LEN
242000      END-IF.
242100  900100-END-COMPUTE-TRIM-LEN.
242200      EXIT.
242300 
242400*******************************************************************
242500*    900150  -  ONE BACKWARD SCAN STEP.
242600*    SUBTRACT 1 FROM WS-TRIM-LEN AND LET THE CALLER'S PERFORM
242700*    ... UNTIL TEST THE NEW POSITION - KEPT AS ITS OWN PARAGRAPH
242800*    SO THE UNTIL CONDITION STAYS ON ONE LINE AT 900100.
242900*******************************************************************
243000  900150-BEGIN-SCAN-FOR-TRIM.
243100      SUBTRACT 1 FROM WS-TRIM-LEN.
243200  900150-END-SCAN-FOR-TRIM.
243300      EXIT.
243400 
243500  END PROGRAM StopComp.
