000100******************************************************************
000200*    OuiTab.cpy
000300*    Manufacturer (OUI) lookup table.  Built the way Calendar
000400*    builds its day-name table: one VALUE-loaded group per
000500*    entry under a single 01, then a REDEFINES that turns the
000600*    whole list into an OCCURS table for SearchSeq-style
000700*    searching.
000800*
000900*    This is a representative subset of the shop's full OUI
001000*    table (the production table runs to several hundred
001100*    prefixes); three prefixes are carried here for each of the
001200*    nine vendors this system recognizes, enough to exercise
001300*    the lookup and the "Unknown" fallback.  Entries are held in
001400*    ascending order by prefix for the ASCENDING KEY clause
001500*    below.
001600******************************************************************
001700 01  WS-OUI-TABLE-LIST.
001800     03  FILLER.
001900         05  FILLER               PIC X(08) VALUE "00:03:93".
002000         05  FILLER               PIC X(16) VALUE "APPLE".
002100     03  FILLER.
002200         05  FILLER               PIC X(08) VALUE "00:0C:41".
002300         05  FILLER               PIC X(16) VALUE "CISCO-LINKSYS".
002400     03  FILLER.
002500         05  FILLER               PIC X(08) VALUE "00:0E:D7".
002600         05  FILLER               PIC X(16) VALUE "CISCO".
002700     03  FILLER.
002800         05  FILLER               PIC X(08) VALUE "00:12:47".
002900         05  FILLER               PIC X(16) VALUE "SAMSUNG".
003000     03  FILLER.
003100         05  FILLER               PIC X(08) VALUE "00:18:39".
003200         05  FILLER               PIC X(16) VALUE "CISCO-LINKSYS".
003300     03  FILLER.
003400         05  FILLER               PIC X(08) VALUE "00:18:82".
003500         05  FILLER               PIC X(16) VALUE "HUAWEI".
003600     03  FILLER.
003700         05  FILLER               PIC X(08) VALUE "00:1A:A1".
003800         05  FILLER               PIC X(16) VALUE "CISCO".
003900     03  FILLER.
004000         05  FILLER               PIC X(08) VALUE "00:1B:21".
004100         05  FILLER               PIC X(16) VALUE "INTEL".
004200     03  FILLER.
004300         05  FILLER               PIC X(08) VALUE "20:4E:7F".
004400         05  FILLER               PIC X(16) VALUE "NETGEAR".
004500     03  FILLER.
004600         05  FILLER               PIC X(08) VALUE "28:31:52".
004700         05  FILLER               PIC X(16) VALUE "HUAWEI".
004800     03  FILLER.
004900         05  FILLER               PIC X(08) VALUE "34:13:E8".
005000         05  FILLER               PIC X(16) VALUE "INTEL".
005100     03  FILLER.
005200         05  FILLER               PIC X(08) VALUE "3C:5A:B4".
005300         05  FILLER               PIC X(16) VALUE "GOOGLE".
005400     03  FILLER.
005500         05  FILLER               PIC X(08) VALUE "50:C7:BF".
005600         05  FILLER               PIC X(16) VALUE "TP-LINK".
005700     03  FILLER.
005800         05  FILLER               PIC X(08) VALUE "5C:0A:5B".
005900         05  FILLER               PIC X(16) VALUE "SAMSUNG".
006000     03  FILLER.
006100         05  FILLER               PIC X(08) VALUE "68:EF:BD".
006200         05  FILLER               PIC X(16) VALUE "CISCO".
006300     03  FILLER.
006400         05  FILLER               PIC X(08) VALUE "8C:71:F8".
006500         05  FILLER               PIC X(16) VALUE "SAMSUNG".
006600     03  FILLER.
006700         05  FILLER               PIC X(08) VALUE "94:EB:2C".
006800         05  FILLER               PIC X(16) VALUE "GOOGLE".
006900     03  FILLER.
007000         05  FILLER               PIC X(08) VALUE "A0:40:A0".
007100         05  FILLER               PIC X(16) VALUE "NETGEAR".
007200     03  FILLER.
007300         05  FILLER               PIC X(08) VALUE "A4:2B:B0".
007400         05  FILLER               PIC X(16) VALUE "TP-LINK".
007500     03  FILLER.
007600         05  FILLER               PIC X(08) VALUE "A4:C3:F0".
007700         05  FILLER               PIC X(16) VALUE "INTEL".
007800     03  FILLER.
007900         05  FILLER               PIC X(08) VALUE "AC:DE:48".
008000         05  FILLER               PIC X(16) VALUE "APPLE".
008100     03  FILLER.
008200         05  FILLER               PIC X(08) VALUE "C0:56:27".
008300         05  FILLER               PIC X(16) VALUE "CISCO-LINKSYS".
008400     03  FILLER.
008500         05  FILLER               PIC X(08) VALUE "E0:46:9A".
008600         05  FILLER               PIC X(16) VALUE "NETGEAR".
008700     03  FILLER.
008800         05  FILLER               PIC X(08) VALUE "EC:17:2F".
008900         05  FILLER               PIC X(16) VALUE "TP-LINK".
009000     03  FILLER.
009100         05  FILLER               PIC X(08) VALUE "F0:18:98".
009200         05  FILLER               PIC X(16) VALUE "APPLE".
009300     03  FILLER.
009400         05  FILLER               PIC X(08) VALUE "F4:9F:F3".
009500         05  FILLER               PIC X(16) VALUE "HUAWEI".
009600     03  FILLER.
009700         05  FILLER               PIC X(08) VALUE "F4:F5:D8".
009800         05  FILLER               PIC X(16) VALUE "GOOGLE".
009900
010000 01  WS-OUI-TABLE REDEFINES WS-OUI-TABLE-LIST.
010100     03  WS-OUI-ARRAY OCCURS 27 TIMES
010200                       ASCENDING KEY WS-OUI-PREFIX
010300                       INDEXED BY WS-OUI-IDX.
010400         05  WS-OUI-PREFIX            PIC X(08).
010500         05  WS-OUI-VENDOR            PIC X(16).
