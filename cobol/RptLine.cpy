000100******************************************************************
000200*    RptLine.cpy
000300*    132-column print-line layouts for REPORT-FILE.  The
000400*    columnar parts of the report (stop list, data summary)
000500*    use fixed-field groups; the free-format parts (category
000600*    headers, device detail, totals) are STRING'd into the
000700*    generic text line, the way Strings.cbl strings together a
000800*    formatted date.
000900******************************************************************
001000 01  WS-RPT-SEP-LINE.
001100     03  WS-RPT-SEP-FILL          PIC X(132) VALUE ALL '='.
001200
001300 01  WS-RPT-TEXT-LINE.
001400     03  WS-RPT-TEXT              PIC X(132) VALUE SPACES.
001500
001600 01  WS-RPT-STOP-LINE.
001700     03  RPT-STOP-NUM             PIC Z9.
001800     03  FILLER                   PIC X(02) VALUE '. '.
001900     03  RPT-STOP-NAME            PIC X(20).
002000     03  FILLER                   PIC X(03) VALUE SPACES.
002100     03  RPT-STOP-LAT             PIC -99.999999.
002200     03  FILLER                   PIC X(03) VALUE SPACES.
002300     03  RPT-STOP-LON             PIC -999.999999.
002400     03  FILLER                   PIC X(81) VALUE SPACES.
002500
002600 01  WS-RPT-STOP-DESC-LINE.
002700     03  FILLER                   PIC X(04) VALUE SPACES.
002800     03  RPT-STOP-DESC            PIC X(40).
002900     03  FILLER                   PIC X(88) VALUE SPACES.
003000
003100 01  WS-RPT-SUMMARY-LINE.
003200     03  RPT-SUM-NAME             PIC X(20).
003300     03  FILLER                   PIC X(02) VALUE SPACES.
003400     03  FILLER                   PIC X(08) VALUE 'BSSIDs: '.
003500     03  RPT-SUM-BSSIDS           PIC ZZZZ9.
003600     03  FILLER                   PIC X(02) VALUE SPACES.
003700     03  FILLER                   PIC X(07) VALUE 'SSIDs: '.
003800     03  RPT-SUM-SSIDS            PIC ZZZZ9.
003900     03  FILLER                   PIC X(02) VALUE SPACES.
004000     03  FILLER                   PIC X(08) VALUE 'Probes: '.
004100     03  RPT-SUM-PROBES           PIC ZZZZ9.
004200     03  FILLER                   PIC X(68) VALUE SPACES.
004300
004400 77  WS-RPT-LINES-WRITTEN         PIC 9(06) COMP VALUE ZERO.
