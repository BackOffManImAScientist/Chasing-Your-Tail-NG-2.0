000100******************************************************************
000200*    DevTrk.cpy
000300*    Working table of tracked identifiers (BSSIDs, advertised
000400*    SSIDs, probed SSIDs) built up during observation ingestion.
000500*    One entry per unique identifier; WS-DEV-TBL-IDX walks the
000600*    table the way IdxFile.cbl walks the employee file - by a
000700*    single INDEXED BY subscript.
000800******************************************************************
000900 01  WS-DEV-TABLE.
001000     03  WS-DEV-ENTRY OCCURS 500 TIMES
001100                       INDEXED BY WS-DEV-TBL-IDX.
001200         05  WS-DEV-ID                PIC X(32).
001300         05  WS-DEV-TYPE              PIC X(01).
001400             88  DEV-TYPE-IS-BSSID     VALUE 'B'.
001500             88  DEV-TYPE-IS-SSID      VALUE 'S'.
001600             88  DEV-TYPE-IS-PROBE     VALUE 'P'.
001700         05  WS-DEV-STOP-FLAG OCCURS 5 TIMES
001800                             PIC X(01).
001900             88  DEV-SEEN-AT-STOP      VALUE 'Y'.
002000         05  WS-DEV-SIGNAL OCCURS 5 TIMES
002100                             PIC S9(03)
002200                             SIGN IS LEADING SEPARATE
002300                             CHARACTER.
002400         05  WS-DEV-FIRST-SEEN        PIC 9(14).
002500         05  WS-DEV-LAST-SEEN         PIC 9(14).
002600         05  WS-DEV-DATE-COUNT        PIC 9(02) COMP.
002700         05  WS-DEV-DATES OCCURS 8 TIMES
002800                             PIC 9(08).
002900         05  WS-DEV-MFR               PIC X(16).
003000         05  WS-DEV-SCORE             PIC 9V9(03).
003100         05  WS-DEV-STOP-COUNT        PIC 9(01) COMP.
003200         05  WS-DEV-COMMON-SSID       PIC X(01).
003300             88  DEV-IS-COMMON-SSID    VALUE 'Y'.
003400         05  WS-DEV-EXCLUDED          PIC X(01).
003500             88  DEV-IS-EXCLUDED       VALUE 'Y'.
003600         05  FILLER                   PIC X(10).
003700
003800 77  WS-DEV-TBL-COUNT              PIC 9(04) COMP VALUE ZERO.
003900 77  WS-DEV-TBL-IDX-SV             PIC 9(04) COMP VALUE ZERO.
004000 77  WS-DEV-TBL-FOUND              PIC X(01) VALUE 'N'.
004100     88  DEV-TBL-ENTRY-FOUND        VALUE 'Y'.
