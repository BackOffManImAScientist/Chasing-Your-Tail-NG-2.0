000100******************************************************************
000200*    SsidTab.cpy
000300*    Common (well-known public / carrier) network-name lookup
000400*    table.  Same build-as-a-list-then-REDEFINES-into-a-table
000500*    shape as OuiTab.cpy and Calendar's day-name table.  Names
000600*    are held upper case; the classifier upper-cases the SSID
000700*    being tested before it searches this table.
000800******************************************************************
000900 01  WS-SSID-TABLE-LIST.
001000     03  FILLER                   PIC X(32) VALUE "ATT-WIFI".
001100     03  FILLER                   PIC X(32) VALUE "ATTWIFI".
001200     03  FILLER                   PIC X(32) VALUE "CABLEWIFI".
001300     03  FILLER                   PIC X(32) VALUE "DEFAULT".
001400     03  FILLER                   PIC X(32) VALUE "DIRECT".
001500     03  FILLER                   PIC X(32) VALUE "FREEWIFI".
001600     03  FILLER                   PIC X(32) VALUE "GUEST".
001700     03  FILLER                   PIC X(32) VALUE "HOME".
001800     03  FILLER                   PIC X(32) VALUE "HOTSPOT".
001900     03  FILLER                   PIC X(32) VALUE "LINKSYS".
002000     03  FILLER                   PIC X(32) VALUE "NETGEAR".
002100     03  FILLER                   PIC X(32) VALUE "PUBLIC".
002200     03  FILLER                   PIC X(32) VALUE "SETUP".
002300     03  FILLER                   PIC X(32) VALUE "SPECTRUMWIFI".
002400     03  FILLER                   PIC X(32) VALUE "STARBUCKS".
002500     03  FILLER                   PIC X(32) VALUE "T-MOBILE".
002600     03  FILLER                   PIC X(32) VALUE "TMOBILE".
002700     03  FILLER                   PIC X(32) VALUE "XFINITYWIFI".
002800
002900 01  WS-SSID-TABLE REDEFINES WS-SSID-TABLE-LIST.
003000     03  WS-SSID-ARRAY OCCURS 18 TIMES
003100                        ASCENDING KEY WS-SSID-COMMON-NAME
003200                        INDEXED BY WS-SSID-IDX.
003300         05  WS-SSID-COMMON-NAME     PIC X(32).
