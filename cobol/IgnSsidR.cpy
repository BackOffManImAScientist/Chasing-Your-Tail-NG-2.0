000100******************************************************************
000200*    IgnSsidR.cpy
000300*    Working-storage layout for one IGNORE-SSID-RECORD (32
000400*    bytes).  The network-name field fills the record exactly;
000500*    there is no room left for a pad FILLER on this one.
000600******************************************************************
000700 01  WS-IGN-SSID-REC.
000800     03  IGN-SSID                 PIC X(32).
000900
001000 77  WS-IGN-SSID-RECORDS-READ     PIC 9(05) COMP VALUE ZERO.
