000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    IgnBld.
000300 AUTHOR.        J. B. TRAN.
000400 INSTALLATION.  SYSTEMS AND PROGRAMMING - FIELD AUDIT UNIT.
000500 DATE-WRITTEN.  1990-07-09.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - FIELD AUDIT DATA.  NOT
000800                 FOR RELEASE OUTSIDE THE FIELD AUDIT UNIT
000900                 WITHOUT SUPERVISOR APPROVAL.
001000 
001100******************************************************************
001200*    IGNBLD  --  OPERATOR-EQUIPMENT IGNORE LIST BUILDER
001300*
001400*    PURPOSE.
001500*    COMPANION BATCH TO STOPCOMP.  READS A SURVEY TAKEN AT A
001600*    TRUSTED LOCATION (THE AUDIT UNIT'S OWN OFFICE OR VEHICLE)
001700*    AND BUILDS THE TWO IGNORE LISTS THAT STOPCOMP LOADS AT
001800*    START-UP - ONE RECORD PER DISTINCT BSSID SEEN, ONE RECORD
001900*    PER DISTINCT PROBED NETWORK NAME SEEN.  THESE ARE THE
002000*    OPERATOR'S OWN PHONE, LAPTOP, RADIO AND SO ON - EQUIPMENT
002100*    THAT WILL OTHERWISE SHOW UP AT EVERY STOP ON A ROUTE AND BE
002200*    SCORED AS SUSPICIOUS BY STOPCOMP FOR NO REASON OTHER THAN IT
002300*    RODE ALONG.
002400*
002500*    CHANGE LOG.
002600*    DATE        BY    REQUEST    DESCRIPTION
002700*    ----------  ----  ---------  --------------------------------
002800*    1990-07-09  JBT   ORIG       ORIGINAL CODING AND TESTING.        ORIG
002900*    1990-09-14  JBT   FA-0069    MAC FORMAT CHECK ADDED - A BAD   FA-0069
003000*                                 OBSFILE ROW WAS PRODUCING A
003100*                                 GARBLED ENTRY IN THE IGNORE
003200*                                 LIST.
003300*    1994-03-02  MKN   FA-0121    SSID TABLE SIZE RAISED FROM 200  FA-0121
003400*                                 TO 500 - TRUSTED-LOCATION
003500*                                 SURVEYS NOW RUN SEVERAL HOURS.
003600*    1998-12-03  CDO   FA-0172    REVIEWED FOR YEAR 2000 DATE      FA-0172
003700*                                 HANDLING - RUN-DATE BANNER USES
003800*                                 A FULL 4-DIGIT CENTURY ALREADY;
003900*                                 NO CHANGE REQUIRED.  LOGGED PER
004000*                                 Y2K COMPLIANCE MEMO 98-114.
004100*    2004-05-11  PLV   FA-0209    MAC TABLE SIZE RAISED FROM 1000  FA-0209
004200*                                 TO 2000 FOR THE LARGER OFFICE
004300*                                 SURVEYS.
004400*    2011-08-19  HRW   FA-0255    ADDED THE UPSI-0 DEBUG DUMP OF   FA-0255
004500*                                 THE MAC TABLE - REQUESTED BY
004600*                                 SUPPORT TO TRACK DOWN A RUN
004700*                                 THAT WAS DROPPING ENTRIES.
004800*    2014-03-11  DWK   FA-0268    MAC FORMAT CHECK NO LONGER       FA-0268
004900*                                 EXCLUDES A NON-STANDARD MAC FROM
005000*                                 THE IGNORE-MAC FILE - FIELD AUDIT
005100*                                 FOUND GOOD VENDOR MACS BEING
005200*                                 DROPPED, WHICH LET THEM KEEP
005300*                                 TRIGGERING FALSE STOP-MATCHES ON
005400*                                 EVERY SUBSEQUENT RUN.  THE CHECK
005500*                                 NOW ONLY COUNTS NON-STANDARD
005600*                                 FORMS FOR THE RUN LOG.
005700******************************************************************
005800 
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     CLASS HEX-DIGIT     IS "0" THRU "9" "A" THRU "F" "a" THRU "f"
006300     UPSI-0 ON  STATUS IS SW-DEBUG-ON
006400     UPSI-0 OFF STATUS IS SW-DEBUG-OFF.
006500 
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT ObsFile     ASSIGN TO "OBSFILE"
006900            ORGANIZATION IS LINE SEQUENTIAL
007000            FILE STATUS  IS fs-ObsFile.
007100 
007200     SELECT OutMacFile  ASSIGN TO "OUTMACFILE"
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS  IS fs-OutMacFile.
007500 
007600     SELECT OutSsidFile ASSIGN TO "OUTSSIDFILE"
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS  IS fs-OutSsidFile.
007900 
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  ObsFile
008300     DATA RECORD IS f-ObsFile-rec
008400     RECORD CONTAINS 140 CHARACTERS.
008500 01  f-ObsFile-rec              PIC X(140).
008600 
008700 FD  OutMacFile
008800     DATA RECORD IS f-OutMacFile-rec
008900     RECORD CONTAINS 20 CHARACTERS.
009000 01  f-OutMacFile-rec           PIC X(20).
009100 
009200 FD  OutSsidFile
009300     DATA RECORD IS f-OutSsidFile-rec
009400     RECORD CONTAINS 32 CHARACTERS.
009500 01  f-OutSsidFile-rec          PIC X(32).
009600 
009700 WORKING-STORAGE SECTION.
009800 
009900******************************************************************
010000*    SHARED OBSERVATION-RECORD LAYOUT - SEE THE COPYBOOK LIBRARY.
010100*    WS-OBS-DATE-VIEW (THE DATE/TIME REDEFINES CARRIED IN THE
010200*    COPYBOOK) IS NOT NEEDED HERE - THIS PROGRAM ONLY CARES ABOUT
010300*    OBS-MAC AND OBS-PROBE-SSID - BUT IT COMES ALONG WITH THE
010400*    COPYBOOK THE SAME WAY STOPCOMP CARRIES IT.
010500******************************************************************
010600 COPY ObsRec.
010700 
010800******************************************************************
010900*    FILE STATUS AND END-OF-FILE SWITCHES.
011000******************************************************************
011100 77  fs-ObsFile                  PIC 9(02)      VALUE ZEROES.
011200 77  fs-OutMacFile               PIC 9(02)      VALUE ZEROES.
011300 77  fs-OutSsidFile              PIC 9(02)      VALUE ZEROES.
011400 
011500 77  ws-ObsFile-eof               PIC X(01)      VALUE 'N'.
011600     88  sw-ObsFile-eof-Y                       VALUE 'Y'.
011700 
011800******************************************************************
011900*    RUN DATE FOR THE TERMINATION BANNER.  WS-RUN-DATE-PARTS
012000*    REDEFINES THE EDITED DATE FIELD TO PICK THE CENTURY/YEAR
012100*    DIGITS OFF SEPARATELY FOR THE BANNER - THE SAME KIND OF
012200*    PACKED-FIELD-INTO-PIECES REDEFINES DAYSELAP USES TO SPLIT A
012300*    YEAR INTO CENTURY AND YEAR-OF-CENTURY.
012400******************************************************************
012500 77  ws-run-date                  PIC 9(08)      VALUE ZEROES.
012600 01  ws-run-date-fmt              PIC 9999/99/99 VALUE ZEROES.
012700 01  ws-run-date-parts REDEFINES ws-run-date-fmt.
012800     03  ws-run-date-century      PIC 99.
012900     03  ws-run-date-year-oc      PIC 99.
013000     03  FILLER                   PIC X(01).
013100     03  ws-run-date-month        PIC 99.
013200     03  FILLER                   PIC X(01).
013300     03  ws-run-date-day          PIC 99.
013400 
013500******************************************************************
013600*    DISTINCT-MAC WORKING TABLE (U10 - IGNORE-MAC OUTPUT).  SIZED
013700*    FOR A FULL OFFICE SURVEY RUN - SEE FA-0209 ABOVE.
013800******************************************************************
013900 01  WS-MAC-TABLE.
014000     03  WS-MAC-ENTRY OCCURS 2000 TIMES
014100                       INDEXED BY WS-MAC-IDX
014200                       PIC X(17).
014300 77  WS-MAC-TBL-COUNT             PIC 9(04) COMP VALUE ZERO.
014400 
014500******************************************************************
014600*    WS-MAC-TABLE-PAIR-VIEW REDEFINES THE MAC TABLE TWO ENTRIES
014700*    AT A TIME SO THE UPSI-0 DEBUG DUMP (FA-0255) CAN PUT TWO
014800*    MAC ADDRESSES ON ONE DISPLAY LINE INSTEAD OF ONE - THE SAME
014900*    SPACE-SAVING TRICK AS AN OLD TWO-UP CARD LISTING.  ONLY
015000*    READ WHEN SW-DEBUG-ON, NEVER WRITTEN.
015100******************************************************************
015200 01  WS-MAC-TABLE-PAIR-VIEW REDEFINES WS-MAC-TABLE.
015300     03  WS-MAC-PAIR OCCURS 1000 TIMES
015400                      INDEXED BY WS-MAC-PAIR-IDX.
015500         05  WS-MAC-PAIR-FIRST    PIC X(17).
015600         05  WS-MAC-PAIR-SECOND   PIC X(17).
015700 
015800******************************************************************
015900*    DISTINCT-PROBE-SSID WORKING TABLE (U10 - IGNORE-SSID
016000*    OUTPUT).  SIZED PER FA-0121 ABOVE.
016100******************************************************************
016200 01  WS-SSID-TABLE.
016300     03  WS-SSID-ENTRY OCCURS 500 TIMES
016400                        INDEXED BY WS-SSID-IDX
016500                        PIC X(32).
016600 77  WS-SSID-TBL-COUNT            PIC 9(04) COMP VALUE ZERO.
016700 
016800******************************************************************
016900*    MAC FORMAT CHECK WORKING FIELDS (FA-0069).  WS-MAC-OCTETS
017000*    REDEFINES THE CANDIDATE MAC AS SIX TWO-CHARACTER OCTETS AND
017100*    FIVE ONE-CHARACTER SEPARATORS SO THE SEPARATOR POSITIONS CAN
017200*    BE TESTED FOR A COLON WITHOUT REFERENCE MODIFICATION ALL
017300*    OVER THE PARAGRAPH - THE SAME PURPOSE AS THE H/M/S BREAKOUT
017400*    STRINGS.CBL USES TO BUILD A FORMATTED TIME.
017500******************************************************************
017600 01  WS-MAC-CANDIDATE             PIC X(17)      VALUE SPACES.
017700 01  WS-MAC-OCTETS REDEFINES WS-MAC-CANDIDATE.
017800     03  WS-MAC-OCT-1             PIC X(02).
017900     03  WS-MAC-SEP-1             PIC X(01).
018000     03  WS-MAC-OCT-2             PIC X(02).
018100     03  WS-MAC-SEP-2             PIC X(01).
018200     03  WS-MAC-OCT-3             PIC X(02).
018300     03  WS-MAC-SEP-3             PIC X(01).
018400     03  WS-MAC-OCT-4             PIC X(02).
018500     03  WS-MAC-SEP-4             PIC X(01).
018600     03  WS-MAC-OCT-5             PIC X(02).
018700     03  WS-MAC-SEP-5             PIC X(01).
018800     03  WS-MAC-OCT-6             PIC X(02).
018900 77  WS-MAC-FORMAT-OK-SW          PIC X(01)      VALUE 'Y'.
019000     88  SW-MAC-FORMAT-IS-OK                     VALUE 'Y'.
019100 77  WS-MAC-NONSTD-COUNT          PIC 9(04) COMP VALUE ZERO.
019200 
019300******************************************************************
019400*    MISCELLANEOUS COUNTERS.  WS-OBS-RECORDS-READ IS CARRIED IN
019500*    ObsRec.cpy AND SHARED WITH STOPCOMP - USED HERE AS THE
019600*    OBSERVATION-RECORD-COUNT FOR THE TERMINATION BANNER.
019700******************************************************************
019800 77  WS-SUBSCRIPT-1               PIC 9(04) COMP VALUE ZERO.
019900 77  WS-TBL-FOUND-SW              PIC X(01)      VALUE 'N'.
020000     88  SW-TBL-ENTRY-FOUND                      VALUE 'Y'.
020100 
020200 DECLARATIVES.
020300 File-Handler SECTION.
020400     USE AFTER ERROR PROCEDURE ON ObsFile OutMacFile OutSsidFile.
020500 
020600 Status-Check.
020700     DISPLAY SPACE
020800     DISPLAY "IgnBld file status information."
020900     DISPLAY "ObsFile     status: [" fs-ObsFile     "]."
021000     DISPLAY "OutMacFile  status: [" fs-OutMacFile  "]."
021100     DISPLAY "OutSsidFile status: [" fs-OutSsidFile "]."
021200*    None of ObsFile/OutMacFile/OutSsidFile carry OPTIONAL on
021300*    their SELECT clause, so any of the three coming back with
021400*    a non-zero status means this run's ignore-file output
021500*    cannot be trusted - halt rather than write a partial or
021600*    empty ignore-MAC/ignore-SSID file for StopComp to rely on.
021700     IF fs-ObsFile NOT = "00"
021800         STOP "An exception has occurred on ObsFile - run halted.".
021900     IF fs-OutMacFile NOT = "00"
022000         STOP "An exception has occurred on OutMacFile - run halted.".
022100     IF fs-OutSsidFile NOT = "00"
022200         STOP "An exception has occurred on OutSsidFile - run halted.".
022300 END DECLARATIVES.
022400 
022500 MAIN-PARAGRAPH.
022600*    FOUR STEPS - LOAD/OPEN, READ THE TRUSTED-LOCATION SURVEY END
022700*    TO END BUILDING THE TWO DISTINCT-ENTRY TABLES, WRITE BOTH
022800*    IGNORE FILES FROM THOSE TABLES, THEN CLOSE DOWN - THE SAME
022900*    INITIALIZE/PROCESS/WRITE/TERMINATE SHAPE AS STOPCOMP.
023000     PERFORM 100000-BEGIN-INITIALIZE
023100        THRU 100000-END-INITIALIZE
023200 
023300     PERFORM 200000-BEGIN-PROCESS-OBSERVATIONS
023400        THRU 200000-END-PROCESS-OBSERVATIONS
023500       UNTIL sw-ObsFile-eof-Y
023600 
023700     PERFORM 300000-BEGIN-WRITE-IGNORE-FILES
023800        THRU 300000-END-WRITE-IGNORE-FILES
023900 
024000     PERFORM 900000-BEGIN-TERMINATE
024100        THRU 900000-END-TERMINATE
024200 
024300     STOP RUN.
024400 
024500******************************************************************
024600*    100000  -  RUN INITIALIZATION.
024700******************************************************************
024800 100000-BEGIN-INITIALIZE.
024900     ACCEPT ws-run-date           FROM DATE YYYYMMDD
025000     MOVE ws-run-date             TO ws-run-date-fmt
025100 
025200     DISPLAY SPACE
025300     DISPLAY "IGNBLD - BUILD OPERATOR-EQUIPMENT IGNORE LISTS"
025400     DISPLAY "RUN DATE: " ws-run-date-month "/"
025500                           ws-run-date-day   "/"
025600                           ws-run-date-century ws-run-date-year-oc
025700 
025800     OPEN INPUT  ObsFile
025900     OPEN OUTPUT OutMacFile
026000     OPEN OUTPUT OutSsidFile.
026100 100000-END-INITIALIZE.
026200     EXIT.
026300 
026400******************************************************************
026500*    200000  -  U10, READ THE OBSERVATION FILE END TO END AND
026600*    COLLECT DISTINCT NON-BLANK MACS AND PROBED SSIDS.
026700******************************************************************
026800 200000-BEGIN-PROCESS-OBSERVATIONS.
026900     READ ObsFile INTO ws-obs-rec
027000         AT END
027100             SET sw-ObsFile-eof-Y TO TRUE
027200 
027300         NOT AT END
027400             PERFORM 205000-BEGIN-PROCESS-ONE-OBSERVATION
027500                THRU 205000-END-PROCESS-ONE-OBSERVATION
027600     END-READ.
027700 200000-END-PROCESS-OBSERVATIONS.
027800     EXIT.
027900 
028000 205000-BEGIN-PROCESS-ONE-OBSERVATION.
028100     ADD 1 TO WS-OBS-RECORDS-READ
028200 
028300*    A CARD CAN CARRY A MAC, A PROBED SSID, BOTH OR NEITHER - THE
028400*    TWO IF BLOCKS BELOW ARE INDEPENDENT OF EACH OTHER, THE SAME
028500*    WAY STOPCOMP'S 205000 TREATS ITS THREE IDENTIFIER FIELDS.
028600     IF obs-mac NOT = SPACES
028700         PERFORM 210000-BEGIN-CHECK-MAC-FORMAT
028800            THRU 210000-END-CHECK-MAC-FORMAT
028900 
029000         IF NOT SW-MAC-FORMAT-IS-OK
029100             ADD 1 TO WS-MAC-NONSTD-COUNT
029200         END-IF
029300 
029400         PERFORM 220000-BEGIN-ADD-DISTINCT-MAC
029500            THRU 220000-END-ADD-DISTINCT-MAC
029600     END-IF
029700 
029800*    NO FORMAT CHECK IS DONE ON A PROBED SSID - UNLIKE A MAC
029900*    ADDRESS THERE IS NO FIXED LAYOUT TO VALIDATE AGAINST, SO
030000*    EVERY NON-BLANK VALUE GOES STRAIGHT TO 230000.
030100     IF obs-probe-ssid NOT = SPACES
030200         PERFORM 230000-BEGIN-ADD-DISTINCT-SSID
030300            THRU 230000-END-ADD-DISTINCT-SSID
030400     END-IF.
030500 205000-END-PROCESS-ONE-OBSERVATION.
030600     EXIT.
030700 
030800******************************************************************
030900*    210000  -  FA-0069, MAC FORMAT CHECK.  PER FA-0268 THIS NO
031000*    LONGER KEEPS A MAC OUT OF THE IGNORE LIST - EVERY DISTINCT
031100*    OBS-MAC STILL GOES IN.  A GOOD MAC HAS A COLON AT EACH OF
031200*    THE FIVE SEPARATOR POSITIONS AND A HEX DIGIT EVERYWHERE
031300*    ELSE; THIS PARAGRAPH ONLY FLAGS THE NON-STANDARD ONES SO
031400*    WS-MAC-NONSTD-COUNT CAN BE WATCHED ON THE RUN LOG.
031500******************************************************************
031600 210000-BEGIN-CHECK-MAC-FORMAT.
031700*    MOVED INTO THE NAMED CANDIDATE FIELD SO THE OCTET/SEPARATOR
031800*    REDEFINES BELOW CAN BE TESTED PIECE BY PIECE RATHER THAN BY
031900*    REFERENCE MODIFICATION ALL OVER THIS PARAGRAPH.
032000     MOVE obs-mac                 TO WS-MAC-CANDIDATE
032100     SET SW-MAC-FORMAT-IS-OK      TO TRUE
032200 
032300*    FIVE SEPARATOR POSITIONS FOR SIX OCTETS - A MAC ADDRESS IN
032400*    THE STANDARD aa:bb:cc:dd:ee:ff LAYOUT HAS A COLON AT EACH ONE.
032500     IF WS-MAC-SEP-1 NOT = ':' OR WS-MAC-SEP-2 NOT = ':'
032600        OR WS-MAC-SEP-3 NOT = ':' OR WS-MAC-SEP-4 NOT = ':'
032700        OR WS-MAC-SEP-5 NOT = ':'
032800         MOVE 'N'                 TO WS-MAC-FORMAT-OK-SW
032900     END-IF
033000 
033100*    EVERY ONE OF THE TWELVE OCTET CHARACTER POSITIONS MUST BE A
033200*    HEX DIGIT - THE HEX-DIGIT CLASS TEST (SPECIAL-NAMES ABOVE)
033300*    ACCEPTS BOTH UPPER AND LOWER CASE a-f SINCE THE SURVEY TOOL
033400*    IS NOT CONSISTENT ABOUT CASE.
033500     IF WS-MAC-OCT-1(1:1) IS NOT HEX-DIGIT
033600        OR WS-MAC-OCT-1(2:1) IS NOT HEX-DIGIT
033700        OR WS-MAC-OCT-2(1:1) IS NOT HEX-DIGIT
033800        OR WS-MAC-OCT-2(2:1) IS NOT HEX-DIGIT
033900        OR WS-MAC-OCT-3(1:1) IS NOT HEX-DIGIT
034000        OR WS-MAC-OCT-3(2:1) IS NOT HEX-DIGIT
034100        OR WS-MAC-OCT-4(1:1) IS NOT HEX-DIGIT
034200        OR WS-MAC-OCT-4(2:1) IS NOT HEX-DIGIT
034300        OR WS-MAC-OCT-5(1:1) IS NOT HEX-DIGIT
034400        OR WS-MAC-OCT-5(2:1) IS NOT HEX-DIGIT
034500        OR WS-MAC-OCT-6(1:1) IS NOT HEX-DIGIT
034600        OR WS-MAC-OCT-6(2:1) IS NOT HEX-DIGIT
034700         MOVE 'N'                 TO WS-MAC-FORMAT-OK-SW
034800     END-IF.
034900 210000-END-CHECK-MAC-FORMAT.
035000     EXIT.
035100 
035200******************************************************************
035300*    220000  -  ADD A MAC TO THE DISTINCT-MAC TABLE IF IT IS NOT
035400*    ALREADY THERE.
035500******************************************************************
035600 220000-BEGIN-ADD-DISTINCT-MAC.
035700*    LINEAR SCAN OF THE TABLE BUILT SO FAR - FINE FOR AN OFFICE
035800*    SURVEY'S HANDFUL OF DISTINCT MACS EVEN AT THE 2000-ENTRY
035900*    CEILING, THE SAME REASONING STOPCOMP USES FOR ITS OWN
036000*    500-ROW DEVICE TABLE.
036100     SET SW-TBL-ENTRY-FOUND TO FALSE
036200 
036300     IF WS-MAC-TBL-COUNT > ZERO
036400         PERFORM 220100-BEGIN-TEST-ONE-MAC-ENTRY
036500            THRU 220100-END-TEST-ONE-MAC-ENTRY
036600            VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
036700              UNTIL WS-SUBSCRIPT-1 > WS-MAC-TBL-COUNT
036800                 OR SW-TBL-ENTRY-FOUND
036900     END-IF
037000 
037100     IF NOT SW-TBL-ENTRY-FOUND
037200         IF WS-MAC-TBL-COUNT < 2000
037300             ADD 1 TO WS-MAC-TBL-COUNT
037400             SET WS-MAC-IDX        TO WS-MAC-TBL-COUNT
037500             MOVE obs-mac          TO WS-MAC-ENTRY(WS-MAC-IDX)
037600         ELSE
037700             DISPLAY "WARNING - MAC TABLE FULL AT 2000 ENTRIES "
037800                     "- REMAINING DISTINCT MACS NOT CAPTURED"
037900         END-IF
038000     END-IF.
038100 220000-END-ADD-DISTINCT-MAC.
038200     EXIT.
038300 
038400 220100-BEGIN-TEST-ONE-MAC-ENTRY.
038500*    ON A HIT, THE CALLER'S VARYING LOOP STOPS ITSELF VIA THE
038600*    SW-TBL-ENTRY-FOUND TEST IN ITS OWN UNTIL CLAUSE - NO INDEX-
038700*    FORCING MOVE IS NEEDED HERE THE WAY STOPCOMP'S 221100 DOES.
038800     IF WS-MAC-ENTRY(WS-SUBSCRIPT-1) = obs-mac
038900         SET SW-TBL-ENTRY-FOUND TO TRUE
039000     END-IF.
039100 220100-END-TEST-ONE-MAC-ENTRY.
039200     EXIT.
039300 
039400******************************************************************
039500*    230000  -  ADD A PROBED SSID TO THE DISTINCT-SSID TABLE IF
039600*    IT IS NOT ALREADY THERE.
039700******************************************************************
039800 230000-BEGIN-ADD-DISTINCT-SSID.
039900*    SAME DISTINCT-ENTRY PATTERN AS THE MAC TABLE ABOVE, JUST
040000*    AGAINST THE SSID TABLE AND ITS OWN 500-ENTRY CEILING.
040100     SET SW-TBL-ENTRY-FOUND TO FALSE
040200 
040300     IF WS-SSID-TBL-COUNT > ZERO
040400         PERFORM 230100-BEGIN-TEST-ONE-SSID-ENTRY
040500            THRU 230100-END-TEST-ONE-SSID-ENTRY
040600            VARYING WS-SUBSCRIPT-1 FROM 1 BY 1
040700              UNTIL WS-SUBSCRIPT-1 > WS-SSID-TBL-COUNT
040800                 OR SW-TBL-ENTRY-FOUND
040900     END-IF
041000 
041100     IF NOT SW-TBL-ENTRY-FOUND
041200         IF WS-SSID-TBL-COUNT < 500
041300             ADD 1 TO WS-SSID-TBL-COUNT
041400             SET WS-SSID-IDX       TO WS-SSID-TBL-COUNT
041500             MOVE obs-probe-ssid   TO WS-SSID-ENTRY(WS-SSID-IDX)
041600         ELSE
041700             DISPLAY "WARNING - SSID TABLE FULL AT 500 ENTRIES "
041800                     "- REMAINING DISTINCT SSIDS NOT CAPTURED"
041900         END-IF
042000     END-IF.
042100 230000-END-ADD-DISTINCT-SSID.
042200     EXIT.
042300 
042400 230100-BEGIN-TEST-ONE-SSID-ENTRY.
042500*    CASE-SENSITIVE COMPARE, DELIBERATELY - SEE THE NOTE AT
042600*    STOPCOMP'S 122100 ON WHY NETWORK NAMES ARE NEVER CASE-FOLDED.
042700     IF WS-SSID-ENTRY(WS-SUBSCRIPT-1) = obs-probe-ssid
042800         SET SW-TBL-ENTRY-FOUND TO TRUE
042900     END-IF.
043000 230100-END-TEST-ONE-SSID-ENTRY.
043100     EXIT.
043200 
043300******************************************************************
043400*    300000  -  WRITE THE TWO IGNORE FILES FROM THE WORKING
043500*    TABLES, ONE RECORD PER DISTINCT ENTRY.
043600******************************************************************
043700 300000-BEGIN-WRITE-IGNORE-FILES.
043800*    THE MAC FILE IS WRITTEN FIRST, THEN THE SSID FILE, THEN THE
043900*    OPTIONAL DEBUG DUMP - A TABLE THAT ENDED THE RUN EMPTY (NO
044000*    MACS OR NO PROBED SSIDS SEEN AT ALL) SIMPLY PRODUCES A
044100*    ZERO-RECORD OUTPUT FILE RATHER THAN AN ERROR.
044200     IF WS-MAC-TBL-COUNT > ZERO
044300         PERFORM 310000-BEGIN-WRITE-ONE-MAC-ENTRY
044400            THRU 310000-END-WRITE-ONE-MAC-ENTRY
044500            VARYING WS-MAC-IDX FROM 1 BY 1
044600              UNTIL WS-MAC-IDX > WS-MAC-TBL-COUNT
044700     END-IF
044800 
044900     IF WS-SSID-TBL-COUNT > ZERO
045000         PERFORM 320000-BEGIN-WRITE-ONE-SSID-ENTRY
045100            THRU 320000-END-WRITE-ONE-SSID-ENTRY
045200            VARYING WS-SSID-IDX FROM 1 BY 1
045300              UNTIL WS-SSID-IDX > WS-SSID-TBL-COUNT
045400     END-IF
045500 
045600     IF SW-DEBUG-ON
045700         PERFORM 330000-BEGIN-DEBUG-DUMP-MAC-TABLE
045800            THRU 330000-END-DEBUG-DUMP-MAC-TABLE
045900     END-IF.
046000 300000-END-WRITE-IGNORE-FILES.
046100     EXIT.
046200 
046300 310000-BEGIN-WRITE-ONE-MAC-ENTRY.
046400*    BLANKED FIRST SINCE f-OutMacFile-rec IS WIDER (20 BYTES) THAN
046500*    THE 17-BYTE MAC ENTRY MOVED INTO IT - WITHOUT THE BLANK THE
046600*    TRAILING THREE BYTES WOULD CARRY WHATEVER WAS LEFT FROM THE
046700*    PREVIOUS RECORD WRITTEN.
046800     MOVE SPACES                  TO f-OutMacFile-rec
046900     MOVE WS-MAC-ENTRY(WS-MAC-IDX) TO f-OutMacFile-rec
047000     WRITE f-OutMacFile-rec.
047100 310000-END-WRITE-ONE-MAC-ENTRY.
047200     EXIT.
047300 
047400 320000-BEGIN-WRITE-ONE-SSID-ENTRY.
047500*    NO BLANKING NEEDED HERE - THE SSID ENTRY AND THE OUTPUT
047600*    RECORD ARE BOTH EXACTLY 32 BYTES.
047700     MOVE WS-SSID-ENTRY(WS-SSID-IDX) TO f-OutSsidFile-rec
047800     WRITE f-OutSsidFile-rec.
047900 320000-END-WRITE-ONE-SSID-ENTRY.
048000     EXIT.
048100 
048200******************************************************************
048300*    330000  -  FA-0255, UPSI-0 DEBUG DUMP.  LISTS THE MAC TABLE
048400*    TWO ENTRIES PER LINE THROUGH WS-MAC-TABLE-PAIR-VIEW.  SET
048500*    UPSI-0 ON AT THE OPERATING SYSTEM LEVEL BEFORE THE RUN TO
048600*    TURN THIS ON.
048700******************************************************************
048800 330000-BEGIN-DEBUG-DUMP-MAC-TABLE.
048900     DISPLAY SPACE
049000     DISPLAY "IGNBLD DEBUG - MAC TABLE DUMP, "
049100             WS-MAC-TBL-COUNT " ENTRIES."
049200 
049300*    INTEGER DIVISION ROUNDS THE PAIR COUNT UP WHEN THE TABLE
049400*    HOLDS AN ODD NUMBER OF ENTRIES, SO THE LAST, UNPAIRED MAC
049500*    STILL GETS ITS OWN DUMP LINE (WITH WS-MAC-PAIR-SECOND BLANK).
049600     COMPUTE WS-SUBSCRIPT-1 = (WS-MAC-TBL-COUNT + 1) / 2
049700 
049800     IF WS-SUBSCRIPT-1 > ZERO
049900         PERFORM 330100-BEGIN-DUMP-ONE-PAIR
050000            THRU 330100-END-DUMP-ONE-PAIR
050100            VARYING WS-MAC-PAIR-IDX FROM 1 BY 1
050200              UNTIL WS-MAC-PAIR-IDX > WS-SUBSCRIPT-1
050300     END-IF.
050400 330000-END-DEBUG-DUMP-MAC-TABLE.
050500     EXIT.
050600 
050700 330100-BEGIN-DUMP-ONE-PAIR.
050800*    READS STRAIGHT OUT OF WS-MAC-TABLE-PAIR-VIEW - NEVER WRITTEN,
050900*    ONLY USED AS AN ALTERNATE VIEW OF THE SAME STORAGE FOR THIS
051000*    ONE DISPLAY STATEMENT.
051100     DISPLAY WS-MAC-PAIR-FIRST(WS-MAC-PAIR-IDX) "   "
051200             WS-MAC-PAIR-SECOND(WS-MAC-PAIR-IDX).
051300 330100-END-DUMP-ONE-PAIR.
051400     EXIT.
051500 
051600******************************************************************
051700*    900000  -  RUN TERMINATION.
051800******************************************************************
051900 900000-BEGIN-TERMINATE.
052000*    A SHORT RUN-RECAP TO THE JOB LOG BELOW, THE SAME FOUR-COUNT
052100*    SHAPE AS STOPCOMP'S OWN TERMINATION DISPLAY - SUPPORT CAN
052200*    CONFIRM A RUN CAPTURED SOMETHING WITHOUT OPENING EITHER
052300*    OUTPUT FILE.
052400     CLOSE ObsFile
052500     CLOSE OutMacFile
052600     CLOSE OutSsidFile
052700 
052800     DISPLAY SPACE
052900     DISPLAY "IGNBLD COMPLETE."
053000     DISPLAY "Observation records read    : " WS-OBS-RECORDS-READ
053100     DISPLAY "Distinct MACs written        : " WS-MAC-TBL-COUNT
053200     DISPLAY "MACs seen in non-standard form: " WS-MAC-NONSTD-COUNT
053300     DISPLAY "Distinct probe SSIDs written : " WS-SSID-TBL-COUNT.
053400 900000-END-TERMINATE.
053500     EXIT.
053600 
053700 END PROGRAM IgnBld.
