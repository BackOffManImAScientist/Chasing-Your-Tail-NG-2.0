000100******************************************************************
000200*    StopRec.cpy
000300*    Working-storage layout for the STOP-FILE control header
000400*    and stop-entry records (100 bytes each).  The control
000500*    header and the stop entries share the same 100-byte area;
000600*    REDEFINES gives each its own field names the way Calendar
000700*    gives the day/month tables their own field names over one
000800*    area.
000900******************************************************************
001000 01  WS-STOP-REC.
001100     03  WS-STOP-REC-DATA         PIC X(100).
001200
001300 01  WS-STOP-HDR REDEFINES WS-STOP-REC.
001400     03  CTL-ENABLED              PIC X(01).
001500         88  CTL-IS-ENABLED       VALUE 'Y'.
001600     03  CTL-RADIUS-M             PIC 9(05).
001700     03  CTL-MIN-OCCUR            PIC 9(01).
001800     03  FILLER                   PIC X(93).
001900
002000 01  WS-STOP-ENTRY REDEFINES WS-STOP-REC.
002100     03  WS-STOP-ENTRY-NAME       PIC X(20).
002200     03  WS-STOP-ENTRY-LAT        PIC S9(02)V9(06)
002300                                   SIGN IS LEADING SEPARATE
002400                                   CHARACTER.
002500     03  WS-STOP-ENTRY-LON        PIC S9(03)V9(06)
002600                                   SIGN IS LEADING SEPARATE
002700                                   CHARACTER.
002800     03  WS-STOP-ENTRY-DESC       PIC X(40).
002900     03  FILLER                   PIC X(21).
003000
003100******************************************************************
003200*    Configured-stop working table.  Up to five stops are kept
003300*    after STOP-FILE validation; table entries are addressed by
003400*    WS-STOP-TBL-IDX the same way IdxFileSeq addresses its file
003500*    record, one index per stop.
003600******************************************************************
003700 01  WS-STOP-TABLE.
003800     03  WS-STOP-TBL-ENTRY OCCURS 5 TIMES
003900                            INDEXED BY WS-STOP-TBL-IDX.
004000         05  WS-STOP-TBL-NAME     PIC X(20).
004100         05  WS-STOP-TBL-LAT      PIC S9(02)V9(06)
004200                                   SIGN IS LEADING SEPARATE
004300                                   CHARACTER.
004400         05  WS-STOP-TBL-LON      PIC S9(03)V9(06)
004500                                   SIGN IS LEADING SEPARATE
004600                                   CHARACTER.
004700         05  WS-STOP-TBL-DESC     PIC X(40).
004800         05  WS-STOP-TBL-BSSIDS   PIC 9(05) COMP.
004900         05  WS-STOP-TBL-SSIDS    PIC 9(05) COMP.
005000         05  WS-STOP-TBL-PROBES   PIC 9(05) COMP.
005100
005200 77  WS-STOP-TBL-COUNT            PIC 9(01) COMP VALUE ZERO.
005300 77  WS-STOP-RADIUS-M             PIC 9(05) VALUE ZERO.
005400 77  WS-STOP-MIN-OCCUR            PIC 9(01) VALUE ZERO.
005500 77  WS-STOP-ENABLED              PIC X(01) VALUE 'N'.
005600     88  STOPS-ARE-ENABLED        VALUE 'Y'.
005700     88  STOPS-NOT-ENABLED        VALUE 'N'.
